000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTMATHEX.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  10/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  IN-HOUSE NATURAL-EXPONENTIAL ROUTINE.  SPLITS THE ARGUMENT      *
001200*  INTO AN INTEGER PART N AND A FRACTIONAL REMAINDER R SO THAT     *
001300*  X = N + R, THEN RETURNS (E**1)**N TIMES THE TAYLOR SERIES FOR   *
001400*  E**R.  USED BY THE CRR-BASE FORMULAS (ALL FIVE METHODS) AND BY  *
001500*  THE CSR STRESS-REDUCTION FACTOR.                                *
001600*                                                                  *
001700*P    ENTRY PARAMETERS..                                           *
001800*     LK-EX-ARGUMENT  (INPUT)  - EXPONENT, ANY SIGN.               *
001900*     LK-EX-RESULT    (OUTPUT) - E RAISED TO THE ARGUMENT.         *
002000*                                                                  *
002100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002200*     NONE.  CALLER IS RESPONSIBLE FOR KEEPING THE ARGUMENT IN A   *
002300*     RANGE THE RECEIVING FIELD CAN HOLD.                          *
002400*                                                                  *
002500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002600*     NONE.                                                        *
002700*                                                                  *
002800*U    USER CONSTANTS AND TABLES REFERENCED..                       *
002900*     NONE.                                                        *
003000*                                                                  *
003100*M    MAINTENANCE HISTORY..                                        *
003200*     102389  LMK  RQ-0501  ORIGINAL ROUTINE.                      *
003300*     051292  BC   RQ-0555  RAISED THE SERIES FROM 6 TO 8 TERMS    *
003400*                           AFTER AN AUDIT FINDING ON CRR-CPT      *
003500*                           ROUNDING AT LOW QC1NCS VALUES.         *
003600*     022299  RJT  RQ-0777  Y2K REVIEW - NO CHANGE MADE.           *
003650*     031403  DJK  RQ-0855  ADDED A STANDALONE CALL COUNTER SO A   *
003660*                           RUN THAT LOOKS SLOW CAN BE CHECKED FOR *
003670*                           AN ENGINE HAMMERING THIS ROUTINE.      *
003700*                                                                  *
003800********************************************************************
003900 ENVIRONMENT DIVISION.
004000 CONFIGURATION SECTION.
004100 SPECIAL-NAMES.
004200     C01 IS TOP-OF-FORM
004300     CLASS GT-SIGN-CLASS IS '+' '-'
004400     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004500     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
004600 EJECT
004700 DATA DIVISION.
004800 WORKING-STORAGE SECTION.
004900 01  FILLER PIC X(32)
005000     VALUE 'GTMATHEX WORKING STORAGE BEGINS'.
005010 77  WS-CALL-CTR                  COMP PIC S9(07) VALUE ZERO.
005100********************************************************************
005200*    CONSTANTS                                                    *
005300********************************************************************
005400 01  MATH-CONSTANTS.
005500     05  WS-E-CONST               PIC 9(1)V9(9) COMP-3
005600                                  VALUE 2.718281828.
006050     05  FILLER                   PIC X(01) VALUE SPACE.
006100 EJECT
006200********************************************************************
006300*    WORK AREA                                                    *
006400********************************************************************
006500 01  WORK-AREA.
006600     05  WS-N-PART                PIC S9(3) COMP.
006610     05  WS-N-PART-RAW REDEFINES WS-N-PART   PIC X(02).
006700     05  WS-N-ABS                 PIC S9(3) COMP.
006800     05  WS-R-PART                PIC S9(1)V9(9) COMP-3.
006810     05  WS-R-PART-RAW REDEFINES WS-R-PART   PIC X(06).
006900     05  WS-E-TO-N                PIC S9(9)V9(9) COMP-3.
006910     05  WS-E-TO-N-RAW REDEFINES WS-E-TO-N   PIC X(10).
007000     05  WS-TERM                  PIC S9(3)V9(9) COMP-3.
007100     05  WS-SUM                   PIC S9(3)V9(9) COMP-3.
007200     05  WS-SUB                   PIC S9(1) COMP.
007300     05  WS-LOOP-CTR              PIC S9(3) COMP.
007350     05  FILLER                   PIC X(01) VALUE SPACE.
007400 EJECT
007500 LINKAGE SECTION.
007600 01  LK-EX-ARGUMENT               PIC S9(5)V9(9) COMP-3.
007700 01  LK-EX-RESULT                 PIC S9(9)V9(9) COMP-3.
007800 EJECT
007900********************************************************************
008000*                        MAINLINE LOGIC                           *
008100********************************************************************
008200 0-CONTROL-PROCESS.
008210     ADD 1 TO WS-CALL-CTR.
008300     PERFORM 1-SPLIT-ARGUMENT
008400         THRU 199-SPLIT-ARGUMENT-EXIT.
008500     PERFORM 2-RAISE-E-TO-N
008600         THRU 299-RAISE-E-TO-N-EXIT.
008700     PERFORM 3-EVALUATE-SERIES
008800         THRU 399-EVALUATE-SERIES-EXIT.
008900     COMPUTE LK-EX-RESULT ROUNDED = WS-E-TO-N * WS-SUM.
009000     GOBACK.
009100 EJECT
009200********************************************************************
009300*        SPLIT X INTO INTEGER PART N AND REMAINDER R = X - N       *
009400********************************************************************
009500 1-SPLIT-ARGUMENT.
009600     COMPUTE WS-N-PART = LK-EX-ARGUMENT.
009700     COMPUTE WS-R-PART = LK-EX-ARGUMENT - WS-N-PART.
009800 199-SPLIT-ARGUMENT-EXIT.
009900     EXIT.
010000 EJECT
010100********************************************************************
010200*     RAISE THE CONSTANT E TO THE INTEGER POWER N (N MAY BE NEG)    *
010300********************************************************************
010400 2-RAISE-E-TO-N.
010500     MOVE 1 TO WS-E-TO-N.
010600     MOVE WS-N-PART TO WS-N-ABS.
010700     IF WS-N-ABS < 0
010800         MULTIPLY WS-N-ABS BY -1 GIVING WS-N-ABS
010900     END-IF.
011000     PERFORM 210-MULTIPLY-STEP
011100         VARYING WS-LOOP-CTR FROM 1 BY 1 UNTIL WS-LOOP-CTR > WS-N-ABS.
011400     IF WS-N-PART < 0
011500         COMPUTE WS-E-TO-N = 1 / WS-E-TO-N
011600     END-IF.
011700 299-RAISE-E-TO-N-EXIT.
011800     EXIT.
011900 EJECT
011950 210-MULTIPLY-STEP.
011960     MULTIPLY WS-E-TO-N BY WS-E-CONST GIVING WS-E-TO-N.
011970 210-MULTIPLY-STEP-EXIT.
011980     EXIT.
011990 EJECT
012000********************************************************************
012100*  EVALUATE E**R = 1 + R + R2/2! + R3/3! + ... + R8/8!  (R < 1)     *
012200********************************************************************
012300 3-EVALUATE-SERIES.
012400     MOVE 1 TO WS-TERM.
012500     MOVE 1 TO WS-SUM.
012600     PERFORM 310-SERIES-STEP
012650         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 8.
013100 399-EVALUATE-SERIES-EXIT.
013200     EXIT.
013250 EJECT
013300 310-SERIES-STEP.
013400     COMPUTE WS-TERM ROUNDED =
013500         WS-TERM * WS-R-PART / WS-SUB.
013600     ADD WS-TERM TO WS-SUM.
013700 310-SERIES-STEP-EXIT.
013800     EXIT.
