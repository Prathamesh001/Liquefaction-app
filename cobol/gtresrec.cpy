000100***************************************************************
000200*                                                              *
000300*    G T R E S R E C   --   ANALYSIS RESULT RECORD             *
000400*                                                              *
000500*    ONE RECORD PER INPUT REQUEST, WRITTEN BY GTBCHDRV TO THE  *
000600*    RESULT FILE AFTER THE MATCHING ENGINE HAS RUN.  AUX-1     *
000700*    THRU AUX-4 CARRY METHOD-DEPENDENT INTERMEDIATES - SEE     *
000800*    THE PER-METHOD CAPTION TABLE IN GTBCHDRV PARAGRAPH        *
000900*    23-BUILD-REPORT-LINE FOR WHICH INTERMEDIATE LANDS WHERE.  *
001000*                                                              *
001100*------------------------------------------------------------ *
001200*    MAINTENANCE HISTORY..                                    *
001300*    032678  BC  RQ-0417  ORIGINAL COPYBOOK.                   *
001400*    091284  LMK RQ-0603  ADDED GT-RS-STATUS 88-LEVELS SO      *
001500*                         CALLERS STOP TESTING LITERALS.       *
001600*                                                              *
001700***************************************************************
001800 01  GT-RESULT-RECORD.
001900     05  GT-RS-REC-ID                    PIC X(08).
002000     05  GT-RS-METHOD                    PIC X(04).
002100     05  GT-RS-STATUS                    PIC X(04).
002200         88  GT-RS-STATUS-OK                     VALUE 'OK  '.
002300         88  GT-RS-STATUS-WARN                   VALUE 'WARN'.
002400         88  GT-RS-STATUS-ERROR                  VALUE 'ERR '.
002500     05  GT-RS-RESULT                    PIC S9(03)V9(06).
002600     05  GT-RS-AUX-1                     PIC S9(05)V9(06).
002700     05  GT-RS-AUX-2                     PIC S9(05)V9(06).
002800     05  GT-RS-AUX-3                     PIC S9(05)V9(06).
002900     05  GT-RS-AUX-4                     PIC S9(05)V9(06).
003000     05  GT-RS-MESSAGE                   PIC X(40).
003100     05  FILLER                          PIC X(11).
