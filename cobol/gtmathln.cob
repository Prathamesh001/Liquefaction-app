000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTMATHLN.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  IN-HOUSE NATURAL-LOG ROUTINE.  REDUCES THE ARGUMENT INTO THE    *
001200*  RANGE 0.5 TO 2.0 BY REPEATED MULTIPLICATION OR DIVISION BY THE  *
001300*  CONSTANT E, COUNTING THE STEPS IN WS-K-STEPS, THEN EVALUATES    *
001400*  THE FAST-CONVERGING ARCTANH SERIES  LN(X) = 2*ARCTANH((X-1)/    *
001500*  (X+1)).  LN(ORIGINAL) = WS-K-STEPS + LN(REDUCED).  USED BY THE  *
001600*  CRR-CPT/SPT K-SIGMA OVERBURDEN CORRECTIONS.                     *
001700*                                                                  *
001800*P    ENTRY PARAMETERS..                                           *
001900*     LK-LN-ARGUMENT  (INPUT)  - MUST BE GREATER THAN ZERO.  A     *
002000*                     NON-POSITIVE ARGUMENT IS SUBSTITUTED BY THE  *
002100*                     CALLING ENGINE BEFORE THIS ELEMENT IS        *
002200*                     REACHED - SEE GT-SLV-LOG-SUBSTITUTE.         *
002300*     LK-LN-RESULT    (OUTPUT) - NATURAL LOG OF THE ARGUMENT.      *
002400*                                                                  *
002500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002600*     NONE.  A ZERO OR NEGATIVE ARGUMENT WILL LOOP THIS ELEMENT    *
002700*     INDEFINITELY - CALLERS MUST GUARD BEFORE CALLING.            *
002800*                                                                  *
002900*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
003000*     NONE.                                                        *
003100*                                                                  *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003300*     NONE.                                                        *
003400*                                                                  *
003500*M    MAINTENANCE HISTORY..                                        *
003600*     112289  LMK  RQ-0501  ORIGINAL ROUTINE.                      *
003700*     022299  RJT  RQ-0777  Y2K REVIEW - NO CHANGE MADE.           *
003800*     081400  BC   RQ-0790  RAISED WS-LOOP-GUARD FROM 40 TO 60     *
003900*                           AFTER A CPT RECORD WITH A VERY SMALL   *
004000*                           QC1NCS DROVE THE REDUCTION LOOP OUT.   *
004100*                                                                  *
004200********************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS GT-SIGN-CLASS IS '+' '-'
004800     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004900     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
005000 EJECT
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  FILLER PIC X(32)
005400     VALUE 'GTMATHLN WORKING STORAGE BEGINS'.
005500********************************************************************
005600*    CONSTANTS                                                    *
005700********************************************************************
005800 01  MATH-CONSTANTS.
005900     05  WS-E-CONST               PIC 9(1)V9(9) COMP-3
006000                                  VALUE 2.718281828.
006100     05  WS-LOOP-GUARD            PIC S9(3) COMP VALUE 60.
006150     05  FILLER                   PIC X(01) VALUE SPACE.
006200 EJECT
006300********************************************************************
006400*    WORK AREA                                                    *
006500********************************************************************
006600 01  WORK-AREA.
006700     05  WS-X-REDUCED             PIC S9(9)V9(9) COMP-3.
006710     05  WS-X-REDUCED-RAW REDEFINES WS-X-REDUCED PIC X(10).
006800     05  WS-K-STEPS               PIC S9(5) COMP.
006810     05  WS-K-STEPS-RAW REDEFINES WS-K-STEPS PIC X(02).
006900     05  WS-Z-RATIO               PIC S9(3)V9(9) COMP-3.
006910     05  WS-Z-RATIO-RAW REDEFINES WS-Z-RATIO PIC X(06).
007000     05  WS-Z-SQUARED             PIC S9(3)V9(9) COMP-3.
007100     05  WS-TERM                  PIC S9(3)V9(9) COMP-3.
007200     05  WS-SUM                   PIC S9(3)V9(9) COMP-3.
007300     05  WS-DENOM                 PIC S9(3) COMP.
007400     05  WS-SUB                   PIC S9(2) COMP.
007500     05  WS-LOOP-CTR              PIC S9(3) COMP.
007550     05  FILLER                   PIC X(01) VALUE SPACE.
007600 EJECT
007700 LINKAGE SECTION.
007800 01  LK-LN-ARGUMENT               PIC S9(9)V9(9) COMP-3.
007900 01  LK-LN-RESULT                 PIC S9(3)V9(9) COMP-3.
008000 EJECT
008100********************************************************************
008200*                        MAINLINE LOGIC                           *
008300********************************************************************
008400 0-CONTROL-PROCESS.
008500     PERFORM 1-REDUCE-ARGUMENT
008600         THRU 199-REDUCE-ARGUMENT-EXIT.
008700     PERFORM 2-EVALUATE-ARCTANH
008800         THRU 299-EVALUATE-ARCTANH-EXIT.
008900     COMPUTE LK-LN-RESULT ROUNDED = WS-K-STEPS + ( 2 * WS-SUM ).
009000     GOBACK.
009100 EJECT
009200********************************************************************
009300*   REDUCE X INTO 0.5 <= X < 2.0 BY STEPS OF MULT/DIV BY E         *
009400********************************************************************
009500 1-REDUCE-ARGUMENT.
009600     MOVE LK-LN-ARGUMENT TO WS-X-REDUCED.
009700     MOVE 0 TO WS-K-STEPS.
009800     PERFORM 110-REDUCE-STEP
009900         VARYING WS-LOOP-CTR FROM 1 BY 1
010000             UNTIL WS-X-REDUCED >= 0.5 AND WS-X-REDUCED < 2.0
010010                OR WS-LOOP-CTR > WS-LOOP-GUARD.
011300 199-REDUCE-ARGUMENT-EXIT.
011400     EXIT.
011500 EJECT
011550 110-REDUCE-STEP.
011560     IF WS-X-REDUCED >= 2.0
011570         DIVIDE WS-X-REDUCED BY WS-E-CONST
011580             GIVING WS-X-REDUCED
011590         ADD 1 TO WS-K-STEPS
011600     ELSE
011610         IF WS-X-REDUCED < 0.5
011620             MULTIPLY WS-X-REDUCED BY WS-E-CONST
011630                 GIVING WS-X-REDUCED
011640             SUBTRACT 1 FROM WS-K-STEPS
011650         END-IF
011660     END-IF.
011670 110-REDUCE-STEP-EXIT.
011680     EXIT.
011690 EJECT
011700********************************************************************
011800*   ARCTANH(Z) = Z + Z3/3 + Z5/5 + Z7/7 + ... (10 TERMS)  WHERE    *
011900*   Z = (X-1)/(X+1)                                                *
011950********************************************************************
012000 2-EVALUATE-ARCTANH.
012100     COMPUTE WS-Z-RATIO =
012200         (WS-X-REDUCED - 1) / (WS-X-REDUCED + 1).
012300     COMPUTE WS-Z-SQUARED = WS-Z-RATIO * WS-Z-RATIO.
012400     MOVE WS-Z-RATIO TO WS-TERM.
012500     MOVE WS-Z-RATIO TO WS-SUM.
012600     MOVE 1 TO WS-DENOM.
012700     PERFORM 210-ARCTANH-STEP
012710         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 9.
013200 299-EVALUATE-ARCTANH-EXIT.
013300     EXIT.
013350 EJECT
013400 210-ARCTANH-STEP.
013500     COMPUTE WS-TERM ROUNDED = WS-TERM * WS-Z-SQUARED.
013600     ADD 2 TO WS-DENOM.
013700     COMPUTE WS-SUM ROUNDED = WS-SUM + (WS-TERM / WS-DENOM).
013800 210-ARCTANH-STEP-EXIT.
013900     EXIT.
