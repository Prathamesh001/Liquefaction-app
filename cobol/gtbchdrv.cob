000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTBCHDRV.
000300 AUTHOR.        BHARATH CHEVIREDDY.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  03/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  THIS IS THE LIQUEFACTION ASSESSMENT BATCH DRIVER.  IT READS    *
001200*  ONE FIXED-LAYOUT REQUEST RECORD PER SOIL TEST POINT, DECIDES    *
001300*  FROM THE METHOD CODE WHICH CALCULATION ELEMENT APPLIES (CSR,   *
001400*  CPT, SPT, DMT, VS OR CLAY), CALLS THAT ELEMENT, AND WRITES ONE *
001500*  PRINTED REPORT LINE PLUS ONE MACHINE-READABLE RESULT RECORD    *
001600*  PER REQUEST.  RUN CONTROL TOTALS PRINT AT END OF JOB.          *
001700*                                                                  *
001800*J    JCL..                                                        *
001900*                                                                  *
002000* //GTBCHDRV EXEC PGM=GTBCHDRV                                     *
002100* //SYSPDUMP DD SYSOUT=U,HOLD=YES                                  *
002200* //SYSOUT   DD SYSOUT=*                                           *
002300* //GTREQIN  DD DISP=SHR,DSN=T54.T9522G0.GTBCHDRV.REQUEST.DATA    *
002400* //GTRPTOUT DD DSN=T54.T9522G0.GTBCHDRV.REPORT.DATA,             *
002500* //            DISP=(,CATLG,CATLG),                               *
002600* //            UNIT=USER,                                         *
002700* //            SPACE=(CYL,(20,10),RLSE),                          *
002800* //            DCB=(RECFM=FB,LRECL=133,BLKSIZE=0)                 *
002900* //GTRESOUT DD DSN=T54.T9522G0.GTBCHDRV.RESULT.DATA,             *
003000* //            DISP=(,CATLG,CATLG),                               *
003100* //            UNIT=USER,                                         *
003200* //            SPACE=(CYL,(20,10),RLSE),                          *
003300* //            DCB=(RECFM=FB,LRECL=120,BLKSIZE=0)                 *
003400* //SYSIPT   DD DUMMY                                              *
003500* //*                                                               *
003600*                                                                  *
003700*P    ENTRY PARAMETERS..                                           *
003800*     NONE.                                                        *
003900*                                                                  *
004000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
004100*     I/O ERROR ON FILES.  UNKNOWN METHOD CODE ON A REQUEST        *
004200*     RECORD IS NOT AN ABEND - IT IS REPORTED ERR AND SKIPPED.     *
004300*                                                                  *
004400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
004500*                                                                  *
004600*     GTCSRCLC ---- CYCLIC STRESS RATIO (CSR) ENGINE               *
004700*     GTCRRCPT ---- CRR FROM CONE PENETRATION TEST (CPT)           *
004800*     GTCRRSPT ---- CRR FROM STANDARD PENETRATION TEST (SPT)       *
004900*     GTCRRDMT ---- CRR FROM FLAT DILATOMETER TEST (DMT)           *
005000*     GTCRRVS0 ---- CRR FROM SHEAR-WAVE VELOCITY (VS)              *
005100*     GTCRRCLY ---- CRR FOR CLAY / PLASTIC SILT (3 SUB-METHODS)    *
005200*                                                                  *
005300*U    USER CONSTANTS AND TABLES REFERENCED..                       *
005400*     GTCOMWRK ---- SHARED SOLVER CONSTANTS AND RUN TOTALS         *
005500*     GTREQREC ---- UNIFIED REQUEST RECORD LAYOUT                  *
005600*     GTRESREC ---- RESULT RECORD LAYOUT                           *
005700*                                                                  *
005800*M    MAINTENANCE HISTORY..                                        *
005900*     032687  BC   RQ-0417  ORIGINAL DRIVER - REPLACES DESK-CHECK  *
006000*                           SPREADSHEET FOR VUL-SITE LIQUEFACTION  *
006100*                           SCREENING.  CSR AND CPT PATHS ONLY.    *
006200*     091387  BC   RQ-0421  ADDED SPT PATH PER LAB REQUEST.        *
006300*     051488  BC   RQ-0455  ADDED DMT AND VS PATHS.                *
006400*     102289  LMK  RQ-0501  ADDED CLAY PATH (CPT/DMT/OCR SUB-      *
006500*                           METHODS).  UNIFIED RECORD REDESIGN -   *
006600*                           SEE GTREQREC.                          *
006700*     081891  BC   RQ-0512  WIDENED REQUEST RECORD FOR 10-LAYER    *
006800*                           CSR PROFILES (WAS 6 LAYERS).           *
006900*     030593  LMK  RQ-0560  ADDED RESULT FILE (GTRESOUT) SO        *
007000*                           DOWNSTREAM JOBS NO LONGER SCRAPE THE   *
007100*                           PRINT REPORT FOR RESULTS.              *
007200*     112194  RJT  RQ-0602  PER-METHOD COUNTS ADDED TO TRAILER.    *
007300*                           LAB WAS HAND-TALLYING FROM THE PRINT.  *
007400*     022299  RJT  RQ-0777  Y2K REVIEW - RUN DATE HEADER NOW       *
007500*                           SHOWS 4-DIGIT YEAR.  SEE 10-BUILD-     *
007600*                           PAGE-HEADER.                           *
007700*     061501  BC   RQ-0809  UNKNOWN METHOD CODE NO LONGER ABENDS - *
007800*                           MARKED ERR AND SKIPPED PER LAB REQUEST *
007900*                           SO ONE BAD CARD DOES NOT KILL A RUN.   *
007950*     090702  DJK  RQ-0844  PRINT LINE WAS SHOWING SIGMA-V0, PORE  *
007960*                           PRESSURE, SIGMA-EFF-V0 AND R-SUB-D ON *
007970*                           A CSR CARD AT 6 DECIMAL PLACES - LAB  *
007980*                           WANTS STRESSES AT 3 PLACES AND R-SUB- *
007990*                           D AT 4, SAME AS THE CSR RESULT ITSELF.*
008000*                           SEE 23-BUILD-REPORT-LINE.              *
008005*     031403  DJK  RQ-0855  ADDED A TRACE COUNTER OFF THE REST-   *
008006*                           ART/RERUN UPSI SWITCH (DISPLAYS EVERY *
008007*                           100 RECORDS) AND A DISTINCT ABEND     *
008008*                           CODE PER FAILURE POINT SO THE OPERATOR*
008009*                           DOES NOT HAVE TO SCROLL THE JOBLOG.   *
008010*                                                                  *
008100********************************************************************
008200 ENVIRONMENT DIVISION.
008300 CONFIGURATION SECTION.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS GT-VALID-STATUS-CLASS IS 'O' 'W' 'E'
008700     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
008800     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
008900 INPUT-OUTPUT SECTION.
009000 FILE-CONTROL.
009100     SELECT GT-REQUEST-FILE ASSIGN TO GTREQIN
009200            ORGANIZATION IS LINE SEQUENTIAL
009300            FILE STATUS IS WS-REQUEST-FS.
009400     SELECT GT-REPORT-FILE ASSIGN TO GTRPTOUT
009500            ORGANIZATION IS LINE SEQUENTIAL
009600            FILE STATUS IS WS-REPORT-FS.
009700     SELECT GT-RESULT-FILE ASSIGN TO GTRESOUT
009800            ORGANIZATION IS LINE SEQUENTIAL
009900            FILE STATUS IS WS-RESULT-FS.
010000 EJECT
010100 DATA DIVISION.
010200 FILE SECTION.
010300 FD  GT-REQUEST-FILE
010400     RECORDING MODE IS F
010500     BLOCK CONTAINS 0 RECORDS.
010600 01  GT-REQUEST-FD-RECORD          PIC X(116).
010700 FD  GT-REPORT-FILE
010800     RECORDING MODE IS F
010900     BLOCK CONTAINS 0 RECORDS.
011000 01  GT-REPORT-FD-RECORD           PIC X(133).
011100 FD  GT-RESULT-FILE
011200     RECORDING MODE IS F
011300     BLOCK CONTAINS 0 RECORDS.
011400 01  GT-RESULT-FD-RECORD           PIC X(120).
011500 EJECT
011600 WORKING-STORAGE SECTION.
011700 01  FILLER PIC X(32)
011800     VALUE 'GTBCHDRV WORKING STORAGE BEGINS'.
011810********************************************************************
011820*    STANDALONE SCRATCH ITEMS                                     *
011830********************************************************************
011840 77  WS-TRACE-CTR                COMP PIC S9(07) VALUE ZERO.
011850 77  WS-ABEND-CODE                       PIC S9(04) VALUE ZERO.
011900********************************************************************
012000*    DATA AREAS                                                   *
012100********************************************************************
012200 01  WS-REQUEST-RECORD.
012300     COPY GTREQREC.
012400 01  GT-RESULT-RECORD.
012500     COPY GTRESREC.
012600     COPY GTCOMWRK.
012700 EJECT
012800********************************************************************
012900*    READ ONLY CONSTANTS                                          *
013000********************************************************************
013100 01  READ-ONLY-WORK-AREA.
013200     05  HWORD                    COMP PIC S9(04) VALUE +8.
013300     05  WS-DUMMY                 PIC X VALUE SPACE.
013400     05  BINARY1                  COMP PIC S9(04) VALUE +1.
013500     05  MISC-CONSTANTS.
013600         10  WS-HEX-VALUES        PIC S9(13) COMP-3
013700                                  VALUE +0405040302010.
013800         10  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
013900             15  HEX-BYTE OCCURS 6 TIMES  PIC X.
013950     05  FILLER                   PIC X(01) VALUE SPACE.
014000 EJECT
014100********************************************************************
014200*    SWITCHES AREA                                                *
014300********************************************************************
014400 01  END-OF-FILE-INDICATOR       PIC X(1).
014500     88  END-OF-FILE                        VALUE 'Y'.
014600 01  WS-STATUS-BYTE-PAIR         PIC X(02) VALUE 'NC'.
014700     88  WS-METHOD-RECOGNIZED             VALUE 'RC'.
014800     88  WS-METHOD-NOT-RECOGNIZED         VALUE 'NC'.
014900 01  WS-STATUS-BYTE-SPLIT REDEFINES WS-STATUS-BYTE-PAIR.
015000     05  WS-STATUS-IND-1         PIC X.
015100     05  WS-STATUS-IND-2         PIC X.
015200 EJECT
015300********************************************************************
015400*    RUN-IDENTIFICATION AND PAGE-CONTROL WORK AREA                *
015500********************************************************************
015600 01  WS-RUN-DATE-AREA.
015700     05  WS-RUN-DATE             PIC 9(06).
015800     05  WS-RUN-DATE-R REDEFINES WS-RUN-DATE.
015900         10  WS-RUN-YY           PIC 99.
016000         10  WS-RUN-MM           PIC 99.
016100         10  WS-RUN-DD           PIC 99.
016120     05  FILLER                  PIC X(01) VALUE SPACE.
016150 01  WS-RUN-CENTURY              PIC X(02).
016200 01  WS-RUN-DATE-EDIT            PIC X(10).
016300 01  WS-PAGE-NUMBER              PIC 9(03) COMP-3 VALUE 1.
016400 01  WS-LINE-COUNT               PIC 9(03) COMP-3 VALUE 99.
016500 EJECT
016600********************************************************************
016700*    REPORT LINE AREAS                                            *
016800********************************************************************
016900 01  GT-REPORT-LINE.
017000     05  RL-REC-ID               PIC X(08).
017100     05  FILLER                  PIC X(02) VALUE SPACES.
017200     05  RL-METHOD               PIC X(04).
017300     05  FILLER                  PIC X(02) VALUE SPACES.
017400     05  RL-STATUS               PIC X(04).
017500     05  FILLER                  PIC X(02) VALUE SPACES.
017600     05  RL-RESULT               PIC -(4)9.999999.
017610     05  RL-RESULT-CSR REDEFINES RL-RESULT
017620                                 PIC -(6)9.9999.
017700     05  FILLER                  PIC X(02) VALUE SPACES.
017800     05  RL-AUX-1                PIC -(4)9.999999.
017810     05  RL-AUX-1-STRESS REDEFINES RL-AUX-1
017820                                 PIC -(7)9.999.
017900     05  FILLER                  PIC X(01) VALUE SPACES.
018000     05  RL-AUX-2                PIC -(4)9.999999.
018010     05  RL-AUX-2-STRESS REDEFINES RL-AUX-2
018020                                 PIC -(7)9.999.
018100     05  FILLER                  PIC X(01) VALUE SPACES.
018200     05  RL-AUX-3                PIC -(4)9.999999.
018210     05  RL-AUX-3-STRESS REDEFINES RL-AUX-3
018220                                 PIC -(7)9.999.
018300     05  FILLER                  PIC X(01) VALUE SPACES.
018400     05  RL-AUX-4                PIC -(4)9.999999.
018410     05  RL-AUX-4-RSUBD REDEFINES RL-AUX-4
018420                                 PIC -(6)9.9999.
018500     05  FILLER                  PIC X(01) VALUE SPACES.
018600     05  RL-MESSAGE              PIC X(28).
018700     05  FILLER                  PIC X(03) VALUE SPACES.
018800 01  GT-HEADER-LINE-1.
018900     05  FILLER                  PIC X(01) VALUE SPACES.
019000     05  FILLER                  PIC X(38) VALUE
019100         'LIQUEFACTION POTENTIAL ASSESSMENT'.
019200     05  FILLER                  PIC X(20) VALUE SPACES.
019300     05  FILLER                  PIC X(08) VALUE 'RUN DATE'.
019400     05  FILLER                  PIC X(01) VALUE SPACES.
019500     05  HL-RUN-DATE             PIC X(10).
019600     05  FILLER                  PIC X(05) VALUE SPACES.
019700     05  FILLER                  PIC X(04) VALUE 'PAGE'.
019800     05  FILLER                  PIC X(01) VALUE SPACES.
019900     05  HL-PAGE-NO              PIC ZZ9.
020000     05  FILLER                  PIC X(41) VALUE SPACES.
020100 01  GT-HEADER-LINE-2.
020200     05  FILLER                  PIC X(01) VALUE SPACES.
020300     05  FILLER                  PIC X(08) VALUE 'REC-ID'.
020400     05  FILLER                  PIC X(04) VALUE SPACES.
020500     05  FILLER                  PIC X(06) VALUE 'METHOD'.
020600     05  FILLER                  PIC X(04) VALUE SPACES.
020700     05  FILLER                  PIC X(06) VALUE 'STATUS'.
020800     05  FILLER                  PIC X(04) VALUE SPACES.
020900     05  FILLER                  PIC X(10) VALUE 'RESULT'.
021000     05  FILLER                  PIC X(04) VALUE 'AUX-1'.
021100     05  FILLER                  PIC X(07) VALUE SPACES.
021200     05  FILLER                  PIC X(05) VALUE 'AUX-2'.
021300     05  FILLER                  PIC X(07) VALUE SPACES.
021400     05  FILLER                  PIC X(05) VALUE 'AUX-3'.
021500     05  FILLER                  PIC X(07) VALUE SPACES.
021600     05  FILLER                  PIC X(05) VALUE 'AUX-4'.
021700     05  FILLER                  PIC X(04) VALUE SPACES.
021800     05  FILLER                  PIC X(07) VALUE 'MESSAGE'.
021900     05  FILLER                  PIC X(31) VALUE SPACES.
022000 01  GT-TRAILER-LINE.
022100     05  FILLER                  PIC X(01) VALUE SPACES.
022200     05  TL-CAPTION              PIC X(28).
022300     05  TL-VALUE                PIC ZZZ,ZZ9.
022400     05  FILLER                  PIC X(94) VALUE SPACES.
022500 EJECT
022600 LINKAGE SECTION.
022700 EJECT
022800********************************************************************
022900*                        MAINLINE LOGIC                           *
023000********************************************************************
023100 0-CONTROL-PROCESS.
023200     PERFORM 1-INITIALIZATION
023300         THRU 199-INITIALIZATION-EXIT.
023400     PERFORM 11-OPEN-FILES
023500         THRU 1199-OPEN-FILES-EXIT.
023600     MOVE SPACE TO END-OF-FILE-INDICATOR.
023700     PERFORM 2-MAIN-PROCESS
023800         THRU 2-MAIN-PROCESS-EXIT
023900         UNTIL END-OF-FILE.
024000     PERFORM EOJ9-CLOSE-FILES
024100         THRU EOJ9999-EXIT.
024200     GOBACK.
024300 EJECT
024400********************************************************************
024500*                         INITIALIZATION                          *
024600********************************************************************
024700 1-INITIALIZATION.
024800     INITIALIZE GT-WS-TOTALS.
024900     ACCEPT WS-RUN-DATE FROM DATE.
025000     MOVE '19' TO WS-RUN-CENTURY.
025100     IF WS-RUN-YY < 70
025200         MOVE '20' TO WS-RUN-CENTURY
025300     END-IF.
025400     STRING WS-RUN-CENTURY      DELIMITED BY SIZE
025500            WS-RUN-YY            DELIMITED BY SIZE
025600            '-'                  DELIMITED BY SIZE
025700            WS-RUN-MM            DELIMITED BY SIZE
025800            '-'                  DELIMITED BY SIZE
025900            WS-RUN-DD            DELIMITED BY SIZE
026000            INTO WS-RUN-DATE-EDIT.
026100 199-INITIALIZATION-EXIT.
026200     EXIT.
026300 EJECT
026400********************************************************************
026500*                         OPEN ALL FILES                          *
026600********************************************************************
026700 11-OPEN-FILES.
026800     OPEN INPUT GT-REQUEST-FILE.
026900     IF WS-REQUEST-FS NOT = '00'
027000         DISPLAY 'OPEN OF GTREQIN FAILED - STATUS ' WS-REQUEST-FS
027050         MOVE 8001 TO WS-ABEND-CODE
027100         GO TO EOJ99-ABEND
027200     END-IF.
027300     OPEN OUTPUT GT-REPORT-FILE.
027400     IF WS-REPORT-FS NOT = '00'
027450         DISPLAY 'OPEN OF GTRPTOUT FAILED - STATUS ' WS-REPORT-FS
027500         MOVE 8002 TO WS-ABEND-CODE
027600         GO TO EOJ99-ABEND
027700     END-IF.
027800     OPEN OUTPUT GT-RESULT-FILE.
027900     IF WS-RESULT-FS NOT = '00'
028000         DISPLAY 'OPEN OF GTRESOUT FAILED - STATUS ' WS-RESULT-FS
028050         MOVE 8003 TO WS-ABEND-CODE
028100         GO TO EOJ99-ABEND
028200     END-IF.
028300     PERFORM 10-BUILD-PAGE-HEADER
028400         THRU 1099-BUILD-PAGE-HEADER-EXIT.
028500 1199-OPEN-FILES-EXIT.
028600     EXIT.
028700 EJECT
028800********************************************************************
028900*                    BUILD AND WRITE PAGE HEADER                  *
029000********************************************************************
029100 10-BUILD-PAGE-HEADER.
029200     MOVE WS-RUN-DATE-EDIT TO HL-RUN-DATE.
029300     MOVE WS-PAGE-NUMBER TO HL-PAGE-NO.
029400     WRITE GT-REPORT-FD-RECORD FROM GT-HEADER-LINE-1
029500         AFTER ADVANCING PAGE.
029600     WRITE GT-REPORT-FD-RECORD FROM GT-HEADER-LINE-2
029700         AFTER ADVANCING 2 LINES.
029800     ADD 1 TO WS-PAGE-NUMBER.
029900     MOVE 4 TO WS-LINE-COUNT.
030000 1099-BUILD-PAGE-HEADER-EXIT.
030100     EXIT.
030200 EJECT
030300********************************************************************
030400*                        MAIN PROCESS                             *
030500********************************************************************
030600 2-MAIN-PROCESS.
030700     PERFORM 21-READ-NEXT-REQUEST
030800         THRU 2199-READ-NEXT-REQUEST-EXIT.
030900     IF NOT END-OF-FILE
031000         IF WS-LINE-COUNT NOT < 60
031100             PERFORM 10-BUILD-PAGE-HEADER
031200                 THRU 1099-BUILD-PAGE-HEADER-EXIT
031300         END-IF
031400         PERFORM 22-DISPATCH-REQUEST
031500             THRU 2299-DISPATCH-REQUEST-EXIT
031600         PERFORM 23-BUILD-REPORT-LINE
031700             THRU 2399-BUILD-REPORT-LINE-EXIT
031800         PERFORM 24-WRITE-REPORT-LINE
031900             THRU 2499-WRITE-REPORT-LINE-EXIT
032000         PERFORM 25-WRITE-RESULT-RECORD
032100             THRU 2599-WRITE-RESULT-RECORD-EXIT
032200     END-IF.
032300 2-MAIN-PROCESS-EXIT.
032400     EXIT.
032500 EJECT
032600********************************************************************
032700*                    READ NEXT REQUEST RECORD                     *
032800********************************************************************
032900 21-READ-NEXT-REQUEST.
033000     READ GT-REQUEST-FILE INTO WS-REQUEST-RECORD
033100         AT END
033200             SET END-OF-FILE TO TRUE
033300         NOT AT END
033400             ADD 1 TO GT-TOT-READ
033500     END-READ.
033550     IF NOT END-OF-FILE AND GT-RERUN-SWITCH-ON
033560         ADD 1 TO WS-TRACE-CTR
033570         IF (WS-TRACE-CTR / 100) * 100 = WS-TRACE-CTR
033580             DISPLAY 'GTBCHDRV TRACE - RECORDS READ ' WS-TRACE-CTR
033590         END-IF
033595     END-IF.
033600     IF NOT END-OF-FILE AND WS-REQUEST-FS NOT = '00'
033700         DISPLAY 'READ OF GTREQIN FAILED - STATUS ' WS-REQUEST-FS
033750         MOVE 8004 TO WS-ABEND-CODE
033800         GO TO EOJ99-ABEND
033900     END-IF.
034000 2199-READ-NEXT-REQUEST-EXIT.
034100     EXIT.
034200 EJECT
034300********************************************************************
034400*             DISPATCH REQUEST TO THE MATCHING ENGINE             *
034500********************************************************************
034600 22-DISPATCH-REQUEST.
034700     INITIALIZE GT-RESULT-RECORD.
034800     MOVE GT-REC-ID TO GT-RS-REC-ID.
034900     MOVE GT-METHOD TO GT-RS-METHOD.
035000     SET WS-METHOD-RECOGNIZED TO TRUE.
035100     EVALUATE TRUE
035200         WHEN GT-METHOD-CSR
035300             ADD 1 TO GT-TOT-CSR
035400             CALL 'GTCSRCLC' USING GT-CSR-PAYLOAD GT-RESULT-RECORD
035500         WHEN GT-METHOD-CPT
035600             ADD 1 TO GT-TOT-CPT
035700             CALL 'GTCRRCPT' USING GT-CPT-PAYLOAD GT-RESULT-RECORD
035800         WHEN GT-METHOD-SPT
035900             ADD 1 TO GT-TOT-SPT
036000             CALL 'GTCRRSPT' USING GT-SPT-PAYLOAD GT-RESULT-RECORD
036100         WHEN GT-METHOD-DMT
036200             ADD 1 TO GT-TOT-DMT
036300             CALL 'GTCRRDMT' USING GT-DMT-PAYLOAD GT-RESULT-RECORD
036400         WHEN GT-METHOD-VS
036500             ADD 1 TO GT-TOT-VS
036600             CALL 'GTCRRVS0' USING GT-VS-PAYLOAD GT-RESULT-RECORD
036700         WHEN GT-METHOD-CLAY
036800             ADD 1 TO GT-TOT-CLAY
036900             CALL 'GTCRRCLY' USING GT-CLAY-PAYLOAD GT-RESULT-RECORD
037000         WHEN OTHER
037100             SET WS-METHOD-NOT-RECOGNIZED TO TRUE
037200             SET GT-RS-STATUS-ERROR TO TRUE
037300             MOVE 'UNRECOGNIZED METHOD CODE ON REQUEST'
037400                 TO GT-RS-MESSAGE
037500     END-EVALUATE.
037600     EVALUATE TRUE
037700         WHEN GT-RS-STATUS-OK
037800             ADD 1 TO GT-TOT-OK
037900         WHEN GT-RS-STATUS-WARN
038000             ADD 1 TO GT-TOT-WARN
038100         WHEN OTHER
038200             ADD 1 TO GT-TOT-ERROR
038300     END-EVALUATE.
038400 2299-DISPATCH-REQUEST-EXIT.
038500     EXIT.
038600 EJECT
038700********************************************************************
038800*                  BUILD PRINTED REPORT LINE                      *
038900********************************************************************
039000 23-BUILD-REPORT-LINE.
039100     MOVE SPACES TO GT-REPORT-LINE.
039200     MOVE GT-RS-REC-ID  TO RL-REC-ID.
039300     MOVE GT-RS-METHOD  TO RL-METHOD.
039400     MOVE GT-RS-STATUS  TO RL-STATUS.
039410*    CSR PRINTS CSR/R-SUB-D TO 4 PLACES AND ITS THREE STRESS
039420*    TERMS (SIGMA-V0, PORE PRESSURE, SIGMA-EFF-V0) TO 3 PLACES,
039430*    PER THE PRECISION RULE - EVERY OTHER METHOD'S RESULT AND
039440*    AUX FIELDS ARE ALL RATIOS/FACTORS AND STILL PRINT 6 PLACES.
039450     IF GT-METHOD-CSR
039460         COMPUTE RL-RESULT-CSR   ROUNDED = GT-RS-RESULT
039470         COMPUTE RL-AUX-1-STRESS ROUNDED = GT-RS-AUX-1
039480         COMPUTE RL-AUX-2-STRESS ROUNDED = GT-RS-AUX-2
039490         COMPUTE RL-AUX-3-STRESS ROUNDED = GT-RS-AUX-3
039495         COMPUTE RL-AUX-4-RSUBD  ROUNDED = GT-RS-AUX-4
039500     ELSE
039600         COMPUTE RL-RESULT ROUNDED = GT-RS-RESULT
039700         COMPUTE RL-AUX-1  ROUNDED = GT-RS-AUX-1
039800         COMPUTE RL-AUX-2  ROUNDED = GT-RS-AUX-2
039850         COMPUTE RL-AUX-3  ROUNDED = GT-RS-AUX-3
039900         COMPUTE RL-AUX-4  ROUNDED = GT-RS-AUX-4
039950     END-IF.
040000     MOVE GT-RS-MESSAGE TO RL-MESSAGE.
040100 2399-BUILD-REPORT-LINE-EXIT.
040200     EXIT.
040300 EJECT
040400********************************************************************
040500*                  WRITE PRINTED REPORT LINE                      *
040600********************************************************************
040700 24-WRITE-REPORT-LINE.
040800     WRITE GT-REPORT-FD-RECORD FROM GT-REPORT-LINE
040900         AFTER ADVANCING 1 LINE.
041000     IF WS-REPORT-FS NOT = '00'
041100         DISPLAY 'WRITE ERROR ON GTRPTOUT - STATUS ' WS-REPORT-FS
041150         MOVE 8005 TO WS-ABEND-CODE
041200         GO TO EOJ99-ABEND
041300     END-IF.
041400     ADD 1 TO WS-LINE-COUNT.
041500 2499-WRITE-REPORT-LINE-EXIT.
041600     EXIT.
041700 EJECT
041800********************************************************************
041900*                  WRITE MACHINE-READABLE RESULT RECORD           *
042000********************************************************************
042100 25-WRITE-RESULT-RECORD.
042200     WRITE GT-RESULT-FD-RECORD FROM GT-RESULT-RECORD.
042300     IF WS-RESULT-FS NOT = '00'
042400         DISPLAY 'WRITE ERROR ON GTRESOUT - STATUS ' WS-RESULT-FS
042450         MOVE 8006 TO WS-ABEND-CODE
042500         GO TO EOJ99-ABEND
042600     END-IF.
042700 2599-WRITE-RESULT-RECORD-EXIT.
042800     EXIT.
042900 EJECT
043000********************************************************************
043100*                        CLOSE FILES                              *
043200********************************************************************
043300 EOJ9-CLOSE-FILES.
043400     PERFORM EOJ8-PRINT-TOTALS
043500         THRU EOJ8999-PRINT-TOTALS-EXIT.
043600     CLOSE GT-REQUEST-FILE
043700           GT-REPORT-FILE
043800           GT-RESULT-FILE.
043900     GO TO EOJ9999-EXIT.
044000 EOJ99-ABEND.
044050     IF WS-ABEND-CODE = ZERO
044060         MOVE 9999 TO WS-ABEND-CODE
044070     END-IF.
044100     DISPLAY 'GTBCHDRV ABENDING DUE TO ERROR - CODE ' WS-ABEND-CODE.
044200     MOVE WS-ABEND-CODE TO RETURN-CODE.
044300 EOJ9999-EXIT.
044400     EXIT.
044500 EJECT
044600********************************************************************
044700*                  PRINT RUN CONTROL TOTALS                       *
044800********************************************************************
044900 EOJ8-PRINT-TOTALS.
045000     MOVE SPACES TO GT-TRAILER-LINE.
045100     MOVE 'RECORDS READ................' TO TL-CAPTION.
045200     MOVE GT-TOT-READ TO TL-VALUE.
045300     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
045400         AFTER ADVANCING 2 LINES.
045500     MOVE 'RECORDS PROCESSED OK........' TO TL-CAPTION.
045600     MOVE GT-TOT-OK TO TL-VALUE.
045700     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
045800         AFTER ADVANCING 1 LINE.
045900     MOVE 'RECORDS WITH WARNINGS.......' TO TL-CAPTION.
046000     MOVE GT-TOT-WARN TO TL-VALUE.
046100     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
046200         AFTER ADVANCING 1 LINE.
046300     MOVE 'RECORDS IN ERROR............' TO TL-CAPTION.
046400     MOVE GT-TOT-ERROR TO TL-VALUE.
046500     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
046600         AFTER ADVANCING 1 LINE.
046700     MOVE 'CSR  METHOD COUNT...........' TO TL-CAPTION.
046800     MOVE GT-TOT-CSR TO TL-VALUE.
046900     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
047000         AFTER ADVANCING 2 LINES.
047100     MOVE 'CPT  METHOD COUNT...........' TO TL-CAPTION.
047200     MOVE GT-TOT-CPT TO TL-VALUE.
047300     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
047400         AFTER ADVANCING 1 LINE.
047500     MOVE 'SPT  METHOD COUNT...........' TO TL-CAPTION.
047600     MOVE GT-TOT-SPT TO TL-VALUE.
047700     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
047800         AFTER ADVANCING 1 LINE.
047900     MOVE 'DMT  METHOD COUNT...........' TO TL-CAPTION.
048000     MOVE GT-TOT-DMT TO TL-VALUE.
048100     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
048200         AFTER ADVANCING 1 LINE.
048300     MOVE 'VS   METHOD COUNT...........' TO TL-CAPTION.
048400     MOVE GT-TOT-VS TO TL-VALUE.
048500     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
048600         AFTER ADVANCING 1 LINE.
048700     MOVE 'CLAY METHOD COUNT...........' TO TL-CAPTION.
048800     MOVE GT-TOT-CLAY TO TL-VALUE.
048900     WRITE GT-REPORT-FD-RECORD FROM GT-TRAILER-LINE
049000         AFTER ADVANCING 1 LINE.
049100     DISPLAY 'GTBCHDRV RECORDS READ: ' GT-TOT-READ.
049200     DISPLAY 'GTBCHDRV RECORDS OK..: ' GT-TOT-OK.
049300     DISPLAY 'GTBCHDRV RECORDS WARN: ' GT-TOT-WARN.
049400     DISPLAY 'GTBCHDRV RECORDS ERR.: ' GT-TOT-ERROR.
049500 EOJ8999-PRINT-TOTALS-EXIT.
049600     EXIT.
