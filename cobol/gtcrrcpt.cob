000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTCRRCPT.
000300 AUTHOR.        BHARATH CHEVIREDDY.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  05/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CYCLIC RESISTANCE RATIO (CRR) ENGINE FOR CONE PENETRATION TEST  *
001200*  SOUNDINGS.  CALLED BY GTBCHDRV ONCE PER REQUEST RECORD CARRYING *
001300*  GT-METHOD-CPT.  RESOLVES FINES CONTENT (DIRECT OR VIA THE SOIL  *
001400*  BEHAVIOR INDEX IC), RUNS THE FIXED-POINT ITERATION ON THE       *
001500*  OVERBURDEN EXPONENT M AND THE CLEAN-SAND NORMALIZED RESISTANCE  *
001600*  QC1NCS, THEN APPLIES THE MAGNITUDE AND OVERBURDEN CORRECTIONS   *
001700*  TO RETURN THE CYCLIC RESISTANCE RATIO.                          *
001800*                                                                  *
001900*P    ENTRY PARAMETERS..                                           *
002000*     GT-CPT-PAYLOAD    (INPUT)  - SEE COPYBOOK GTREQREC.          *
002100*     GT-RESULT-RECORD  (OUTPUT) - SEE COPYBOOK GTRESREC.          *
002200*                                                                  *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002400*     NONE FATAL.  SOLVER NON-CONVERGENCE WITHIN GT-SLV-MAX-ITER   *
002500*     IS REPORTED AS A WARNING; PROCESSING CONTINUES WITH THE      *
002600*     LAST ITERATION'S VALUES.                                     *
002700*                                                                  *
002800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002900*     GTMATHPW ---- GENERAL REAL-EXPONENT POWER ROUTINE            *
003000*     GTMATHEX ---- IN-HOUSE NATURAL EXPONENTIAL ROUTINE           *
003100*     GTMATHLN ---- IN-HOUSE NATURAL LOG ROUTINE                   *
003200*     GTMATHLG ---- IN-HOUSE BASE-10 LOG ROUTINE                   *
003300*                                                                  *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003500*     GTCOMWRK  -  SOLVER CONSTANTS COPYBOOK (INITIAL M, TOLERANCE,*
003600*                  MAX ITERATIONS, CN/MSF/C-SIGMA/K-SIGMA CAPS).   *
003700*                                                                  *
003800*M    MAINTENANCE HISTORY..                                        *
003900*     051987  BC   RQ-0417  ORIGINAL ELEMENT - ROBERTSON/WRIDE CPT *
004000*                           PROCEDURE PER THE 1987 RUN BOOK.       *
004100*     112390  BC   RQ-0530  ADDED THE IC-DERIVED FINES-CONTENT     *
004200*                           PATH FOR SOUNDINGS WITHOUT LAB FC.     *
004300*     051494  LMK  RQ-0603  MOVED LN/EXP/POWER EVALUATION OUT TO   *
004400*                           GTMATHPW/GTMATHLN/GTMATHEX/GTMATHLG.   *
004500*     022299  RJT  RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
004600*                           THIS ELEMENT.  NO CHANGE MADE.         *
004700*     061501  DJK  RQ-0809  CLAMPED FC TO 0-100 PER THE AUDIT      *
004800*                           FINDING ON OUT-OF-RANGE IC INPUTS.     *
004900*                                                                  *
005000********************************************************************
005100 ENVIRONMENT DIVISION.
005200 CONFIGURATION SECTION.
005300 SPECIAL-NAMES.
005400     C01 IS TOP-OF-FORM
005500     CLASS GT-SIGN-CLASS IS '+' '-'
005600     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
005700     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
005800 EJECT
005900 DATA DIVISION.
006000 WORKING-STORAGE SECTION.
006100 01  FILLER PIC X(32)
006200     VALUE 'GTCRRCPT WORKING STORAGE BEGINS'.
006300********************************************************************
006400*                     READ ONLY CONSTANTS                          *
006500********************************************************************
006600 01  READ-ONLY-WORK-AREA.
006700     05  HWORD                   COMP PIC S9(04) VALUE +9.
006800     05  WS-HEX-VALUES           PIC S9(13) COMP-3
006900                                 VALUE +0001020304050.
007000     05  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
007100         10  HEX-00              PIC X.
007200         10  HEX-01              PIC X.
007300         10  HEX-02              PIC X.
007400         10  HEX-03              PIC X.
007500         10  HEX-04              PIC X.
007600         10  HEX-05              PIC X.
007700         10  FILLER              PIC X.
007800     05  FC-CONST-SLOPE          PIC 99      VALUE 80.
007900     05  FC-CONST-C              PIC S9V99   VALUE -0.07.
008000     05  FC-CONST-OFFSET         PIC S999    VALUE -137.
008100     05  DQ-CONST-1              PIC 99V9    VALUE 11.9.
008200     05  DQ-CONST-2              PIC 99V9    VALUE 14.6.
008300     05  DQ-CONST-3              PIC 9V99    VALUE 1.63.
008400     05  DQ-CONST-4              PIC 9V9     VALUE 9.7.
008500     05  DQ-CONST-5              PIC 99V9    VALUE 15.7.
008600     05  M-CONST-1               PIC 9V999   VALUE 1.338.
008700     05  M-CONST-2               PIC 9V999   VALUE 0.249.
008800     05  M-CONST-3               PIC 9V999   VALUE 0.264.
008900     05  CB-CONST-1              PIC 999     VALUE 113.
009000     05  CB-CONST-2              PIC 9999    VALUE 1000.
009100     05  CB-CONST-3              PIC 999     VALUE 140.
009200     05  CB-CONST-4              PIC 999     VALUE 137.
009300     05  CB-CONST-5              PIC 9V9     VALUE 2.8.
009400     05  MSF-CONST-1             PIC 9V99    VALUE 1.09.
009500     05  MSF-CONST-2             PIC 999     VALUE 180.
009600     05  MSF-CONST-3             PIC 999     VALUE 3.
009700     05  MSF-CONST-4             PIC 9V999   VALUE 8.64.
009800     05  MSF-CONST-5             PIC 9V99    VALUE 0.25.
009900     05  MSF-CONST-6             PIC 9V999   VALUE 1.325.
010000     05  CS-CONST-1              PIC 99V9    VALUE 37.3.
010100     05  CS-CONST-2              PIC 9V99    VALUE 8.27.
010200     COPY GTCOMWRK.
010300 EJECT
010400********************************************************************
010500*                  V A R I A B L E   W O R K   A R E A            *
010600********************************************************************
010700 01  VARIABLE-WORK-AREA.
010800     05  WS-FC                   PIC S9(3)V9(6) COMP-3 VALUE 0.
010900     05  WS-IC                   PIC S9(3)V9(6) COMP-3 VALUE 0.
011000     05  WS-QTN                  PIC S9(5)V9(6) COMP-3 VALUE 0.
011100     05  WS-F-RATIO              PIC S9(5)V9(6) COMP-3 VALUE 0.
011200     05  WS-LOG-PAIR.
011300         10  WS-LOG-QTN          PIC S9(3)V9(6) COMP-3 VALUE 0.
011400         10  WS-LOG-F            PIC S9(3)V9(6) COMP-3 VALUE 0.
011500     05  WS-LOG-PAIR-RAW REDEFINES WS-LOG-PAIR PIC X(12).
011600     05  WS-M                    PIC S9V9(06) COMP-3 VALUE 0.
011700     05  WS-M-PREV               PIC S9V9(06) COMP-3 VALUE 0.
011800     05  WS-M-NEW                PIC S9V9(06) COMP-3 VALUE 0.
011850     05  WS-M-DIFF               PIC S9V9(06) COMP-3 VALUE 0.
011900     05  WS-CN                   PIC S9V9(06) COMP-3 VALUE 0.
012000     05  WS-QCN                  PIC S9(5)V9(06) COMP-3 VALUE 0.
012100     05  WS-QC1N                 PIC S9(5)V9(06) COMP-3 VALUE 0.
012200     05  WS-DELTA-QC1N           PIC S9(5)V9(06) COMP-3 VALUE 0.
012300     05  WS-QC1NCS               PIC S9(5)V9(06) COMP-3 VALUE 0.
012400     05  WS-QC1NCS-SAVE          PIC S9(5)V9(06) COMP-3 VALUE 0.
012500     05  WS-QC1NCS-SAVE-RAW REDEFINES WS-QC1NCS-SAVE PIC X(08).
012600     05  WS-ITER-CTR             PIC S9(3) COMP VALUE 0.
012700     05  WS-CONVERGED-SWITCH     PIC X(1) VALUE 'N'.
012800         88  WS-CONVERGED               VALUE 'Y'.
012900         88  WS-NOT-CONVERGED           VALUE 'N'.
013000     05  WS-CRR-BASE             PIC S9V9(06) COMP-3 VALUE 0.
013100     05  WS-MSF-MAX              PIC S9V9(06) COMP-3 VALUE 0.
013200     05  WS-MSF                  PIC S9V9(06) COMP-3 VALUE 0.
013300     05  WS-D-CSIGMA             PIC S9(3)V9(06) COMP-3 VALUE 0.
013400     05  WS-C-SIGMA              PIC S9V9(06) COMP-3 VALUE 0.
013500     05  WS-K-SIGMA              PIC S9V9(06) COMP-3 VALUE 0.
013600     05  WS-CRR-FINAL            PIC S9V9(06) COMP-3 VALUE 0.
013700     05  WS-POWER-BASE           PIC S9(9)V9(9) COMP-3 VALUE 0.
013800     05  WS-POWER-EXPONENT       PIC S9(3)V9(9) COMP-3 VALUE 0.
013900     05  WS-POWER-RESULT         PIC S9(9)V9(9) COMP-3 VALUE 0.
014000     05  WS-EXP-ARGUMENT         PIC S9(5)V9(9) COMP-3 VALUE 0.
014100     05  WS-EXP-RESULT           PIC S9(9)V9(9) COMP-3 VALUE 0.
014200     05  WS-LN-ARGUMENT          PIC S9(9)V9(9) COMP-3 VALUE 0.
014300     05  WS-LN-RESULT            PIC S9(3)V9(9) COMP-3 VALUE 0.
014400     05  WS-LG-ARGUMENT          PIC S9(9)V9(9) COMP-3 VALUE 0.
014500     05  WS-LG-RESULT            PIC S9(3)V9(9) COMP-3 VALUE 0.
014600     05  WS-QT-MINUS-SVC         PIC S9(5)V9(3) COMP-3 VALUE 0.
014650     05  FILLER                  PIC X(01) VALUE SPACE.
014700 EJECT
014800 LINKAGE SECTION.
014900*    ---  FLAT COPY OF THE CPT PAYLOAD FROM GTREQREC  ---
015000 01  GT-CPT-PAYLOAD.
015100     05  GT-CPT-QT                   PIC 9(05)V999.
015200     05  GT-CPT-SIGMA-VC             PIC 9(05)V999.
015300     05  GT-CPT-SIGMA-V0             PIC 9(05)V999.
015400     05  GT-CPT-PA                   PIC 999V999.
015500     05  GT-CPT-MAGNITUDE            PIC 9V99.
015600     05  GT-CPT-N-EXPONENT           PIC 9V9.
015700     05  GT-CPT-FC-FLAG              PIC X.
015800         88  GT-CPT-FC-DIRECT                VALUE 'Y'.
015900     05  GT-CPT-FC-INPUT             PIC 999V999.
016000     05  GT-CPT-IC-FLAG              PIC X.
016100         88  GT-CPT-IC-MANUAL                VALUE 'Y'.
016200     05  GT-CPT-IC-INPUT             PIC 9V999.
016300     05  GT-CPT-FS                   PIC 9999V999.
016400     05  GT-CPT-MSF-FLAG             PIC X.
016500         88  GT-CPT-MSF-MANUAL               VALUE 'Y'.
016600     05  GT-CPT-MSF-MAX-IN           PIC 9V999.
016700     05  FILLER                      PIC X(45).
016800 EJECT
016900 COPY GTRESREC.
017000 EJECT
017100********************************************************************
017200*                        MAINLINE LOGIC                           *
017300********************************************************************
017400 PROCEDURE DIVISION USING GT-CPT-PAYLOAD GT-RESULT-RECORD.
017500 0-CONTROL-PROCESS.
017600     MOVE SPACES TO GT-RS-MESSAGE.
017700     MOVE 'OK  ' TO GT-RS-STATUS.
017800     MOVE 0 TO GT-RS-AUX-1 GT-RS-AUX-2 GT-RS-AUX-3 GT-RS-AUX-4.
017900     PERFORM 210-RESOLVE-FINES-CONTENT
018000         THRU 210-RESOLVE-FINES-CONTENT-EXIT.
018100     PERFORM 220-ITERATE-M-QC1NCS
018200         THRU 220-ITERATE-M-QC1NCS-EXIT.
018300     PERFORM 230-COMPUTE-CRR-BASE
018400         THRU 230-COMPUTE-CRR-BASE-EXIT.
018500     PERFORM 240-COMPUTE-MSF
018600         THRU 240-COMPUTE-MSF-EXIT.
018700     PERFORM 250-COMPUTE-K-SIGMA
018800         THRU 250-COMPUTE-K-SIGMA-EXIT.
018900     PERFORM 260-COMPUTE-CRR-FINAL
019000         THRU 260-COMPUTE-CRR-FINAL-EXIT.
019100     GOBACK.
019200 EJECT
019300********************************************************************
019400*  RESOLVE FINES CONTENT - DIRECT, MANUAL IC, OR DERIVED FROM QTN/F*
019500********************************************************************
019600 210-RESOLVE-FINES-CONTENT.
019700     IF GT-CPT-FC-DIRECT
019800         MOVE GT-CPT-FC-INPUT TO WS-FC
019900         GO TO 210-RESOLVE-FINES-CONTENT-EXIT
020000     END-IF.
020100     IF GT-CPT-IC-MANUAL AND GT-CPT-IC-INPUT NOT = 0
020200         MOVE GT-CPT-IC-INPUT TO WS-IC
020300     ELSE
020400         PERFORM 215-DERIVE-IC-FROM-QTN-F
020500             THRU 215-DERIVE-IC-FROM-QTN-F-EXIT
020600     END-IF.
020700     COMPUTE WS-FC ROUNDED =
020800         FC-CONST-SLOPE * ( WS-IC + FC-CONST-C ) + FC-CONST-OFFSET.
020900     IF WS-FC < 0
021000         MOVE 0 TO WS-FC
021100     END-IF.
021200     IF WS-FC > 100
021300         MOVE 100 TO WS-FC
021400     END-IF.
021500 210-RESOLVE-FINES-CONTENT-EXIT.
021600     EXIT.
021700 EJECT
021800********************************************************************
021900*  QTN = ((QT-SIGMA'VC)/PA) * (PA/SIGMA'VC)**N                     *
022000*  F   = 100 * FS / (QT-SIGMA'VC)                                  *
022100*  IC  = SQRT( (3.47-LOG10 QTN)**2 + (1.22+LOG10 F)**2 )           *
022200********************************************************************
022300 215-DERIVE-IC-FROM-QTN-F.
022400     COMPUTE WS-QT-MINUS-SVC = GT-CPT-QT - GT-CPT-SIGMA-VC.
022500     IF WS-QT-MINUS-SVC NOT > 0 OR GT-CPT-SIGMA-VC NOT > 0
022600         MOVE GT-SLV-FLOOR-SMALL TO WS-QTN
022700         MOVE GT-SLV-FLOOR-SMALL TO WS-F-RATIO
022800     ELSE
023100         COMPUTE WS-POWER-BASE = GT-CPT-PA / GT-CPT-SIGMA-VC
023200         MOVE GT-CPT-N-EXPONENT TO WS-POWER-EXPONENT
023300         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
023400             WS-POWER-RESULT
023500         COMPUTE WS-QTN ROUNDED =
023600             ( WS-QT-MINUS-SVC / GT-CPT-PA ) * WS-POWER-RESULT
023700         COMPUTE WS-F-RATIO ROUNDED =
023800             100 * GT-CPT-FS / WS-QT-MINUS-SVC
023900     END-IF.
024000     IF WS-QTN NOT > 0
024100         MOVE GT-SLV-LOG-SUBSTITUTE TO WS-LOG-QTN
024200     ELSE
024300         MOVE WS-QTN TO WS-LG-ARGUMENT
024400         CALL 'GTMATHLG' USING WS-LG-ARGUMENT WS-LG-RESULT
024500         MOVE WS-LG-RESULT TO WS-LOG-QTN
024600     END-IF.
024700     IF WS-F-RATIO NOT > 0
024800         MOVE GT-SLV-LOG-SUBSTITUTE TO WS-LOG-F
024900     ELSE
025000         MOVE WS-F-RATIO TO WS-LG-ARGUMENT
025100         CALL 'GTMATHLG' USING WS-LG-ARGUMENT WS-LG-RESULT
025200         MOVE WS-LG-RESULT TO WS-LOG-F
025300     END-IF.
025400     COMPUTE WS-IC ROUNDED =
025500         ( ( 3.47 - WS-LOG-QTN ) ** 2 ) +
025600         ( ( 1.22 + WS-LOG-F )  ** 2 ).
025700     COMPUTE WS-IC ROUNDED = WS-IC ** 0.5.
025800 215-DERIVE-IC-FROM-QTN-F-EXIT.
025900     EXIT.
026000 EJECT
026100********************************************************************
026200*  FIXED-POINT ITERATION ON M AND QC1NCS                          *
026300********************************************************************
026400 220-ITERATE-M-QC1NCS.
026500     MOVE GT-SLV-INITIAL-M TO WS-M.
026600     MOVE 0 TO WS-M-PREV.
026700     MOVE 'N' TO WS-CONVERGED-SWITCH.
026800     COMPUTE WS-QCN ROUNDED = GT-CPT-QT / GT-CPT-PA.
026900     PERFORM 225-SOLVER-STEP
027000         VARYING WS-ITER-CTR FROM 1 BY 1
027100             UNTIL WS-CONVERGED OR WS-ITER-CTR > GT-SLV-MAX-ITER.
027200     IF WS-NOT-CONVERGED
027300         MOVE 'WARN' TO GT-RS-STATUS
027400         MOVE 'CPT SOLVER DID NOT CONVERGE' TO GT-RS-MESSAGE
027500     END-IF.
027600 220-ITERATE-M-QC1NCS-EXIT.
027700     EXIT.
027800 EJECT
027900 225-SOLVER-STEP.
028000     COMPUTE WS-POWER-BASE = GT-CPT-PA / GT-CPT-SIGMA-VC.
028100     MOVE WS-M TO WS-POWER-EXPONENT.
028200     CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
028300         WS-POWER-RESULT.
028400     MOVE WS-POWER-RESULT TO WS-CN.
028500     IF WS-CN > GT-SLV-CN-CAP
028600         MOVE GT-SLV-CN-CAP TO WS-CN
028700     END-IF.
028800     COMPUTE WS-QC1N ROUNDED = WS-CN * WS-QCN.
028900     COMPUTE WS-EXP-ARGUMENT ROUNDED =
029000         DQ-CONST-3 - ( DQ-CONST-4 / ( WS-FC + 2 ) )
029100         - ( ( DQ-CONST-5 / ( WS-FC + 2 ) ) ** 2 ).
029200     CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
029300     COMPUTE WS-DELTA-QC1N ROUNDED =
029400         ( DQ-CONST-1 + ( WS-QC1N / DQ-CONST-2 ) ) * WS-EXP-RESULT.
029500     COMPUTE WS-QC1NCS ROUNDED = WS-QC1N + WS-DELTA-QC1N.
029600     IF WS-QC1NCS < GT-SLV-FLOOR-TINY
029700         MOVE GT-SLV-FLOOR-TINY TO WS-QC1NCS
029800     END-IF.
029900     MOVE WS-QC1NCS TO WS-POWER-BASE.
030000     MOVE M-CONST-3 TO WS-POWER-EXPONENT.
030100     CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
030200         WS-POWER-RESULT.
030300     COMPUTE WS-M-NEW ROUNDED =
030400         M-CONST-1 - ( M-CONST-2 * WS-POWER-RESULT ).
030500     IF WS-M-NEW < 0.246
030600         MOVE 0.246 TO WS-M-NEW
030700     END-IF.
030800     IF WS-M-NEW > 0.782
030900         MOVE 0.782 TO WS-M-NEW
031000     END-IF.
031100     IF WS-ITER-CTR > 1
031200         COMPUTE WS-M-DIFF = WS-M-NEW - WS-M-PREV
031210         IF WS-M-DIFF < 0
031220             COMPUTE WS-M-DIFF = 0 - WS-M-DIFF
031230         END-IF
031300         IF WS-M-DIFF < GT-SLV-TOLERANCE
031400             MOVE 'Y' TO WS-CONVERGED-SWITCH
031450         END-IF
031480     END-IF.
031600     MOVE WS-M-NEW TO WS-M-PREV.
031700     MOVE WS-M-NEW TO WS-M.
031800 225-SOLVER-STEP-EXIT.
031900     EXIT.
032000 EJECT
032100********************************************************************
032200*  CRR-BASE = EXP( Q/113 + (Q/1000)**2 - (Q/140)**3 + (Q/137)**4   *
032300*                  - 2.8 )    WHERE Q = QC1NCS                     *
032400********************************************************************
032500 230-COMPUTE-CRR-BASE.
032600     COMPUTE WS-EXP-ARGUMENT ROUNDED =
032700         ( WS-QC1NCS / CB-CONST-1 )
032800         + ( ( WS-QC1NCS / CB-CONST-2 ) ** 2 )
032900         - ( ( WS-QC1NCS / CB-CONST-3 ) ** 3 )
033000         + ( ( WS-QC1NCS / CB-CONST-4 ) ** 4 )
033100         - CB-CONST-5.
033200     CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
033300     MOVE WS-EXP-RESULT TO WS-CRR-BASE.
033400 230-COMPUTE-CRR-BASE-EXIT.
033500     EXIT.
033600 EJECT
033700********************************************************************
033800*  MSF-MAX = MIN( 1.09 * (QC1NCS/180)**3, 2.2 )  UNLESS MANUAL     *
033900*  MSF     = 1 + (MSF-MAX-1) * (8.64*EXP(-0.25M) - 1.325)          *
034000********************************************************************
034100 240-COMPUTE-MSF.
034200     IF GT-CPT-MSF-MANUAL
034300         MOVE GT-CPT-MSF-MAX-IN TO WS-MSF-MAX
034400     ELSE
034600         COMPUTE WS-POWER-BASE = WS-QC1NCS / MSF-CONST-2
034700         MOVE MSF-CONST-3 TO WS-POWER-EXPONENT
034800         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
034900             WS-POWER-RESULT
035000         COMPUTE WS-MSF-MAX ROUNDED = MSF-CONST-1 * WS-POWER-RESULT
035100         IF WS-MSF-MAX > GT-SLV-MSF-CAP
035200             MOVE GT-SLV-MSF-CAP TO WS-MSF-MAX
035300         END-IF
035400     END-IF.
035500     COMPUTE WS-EXP-ARGUMENT ROUNDED =
035600         0 - ( MSF-CONST-5 * GT-CPT-MAGNITUDE ).
035700     CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
035800     COMPUTE WS-MSF ROUNDED =
035900         1 + ( WS-MSF-MAX - 1 ) *
036000         ( ( MSF-CONST-4 * WS-EXP-RESULT ) - MSF-CONST-6 ).
036100 240-COMPUTE-MSF-EXIT.
036200     EXIT.
036300 EJECT
036400********************************************************************
036500*  C-SIGMA: D = 37.3 - 8.27*QC1NCS**0.264; K-SIGMA USES SIGMA'VC   *
036600********************************************************************
036700 250-COMPUTE-K-SIGMA.
036800     MOVE WS-QC1NCS TO WS-POWER-BASE.
036900     MOVE M-CONST-3 TO WS-POWER-EXPONENT.
037000     CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
037100         WS-POWER-RESULT.
037200     COMPUTE WS-D-CSIGMA ROUNDED =
037300         CS-CONST-1 - ( CS-CONST-2 * WS-POWER-RESULT ).
037400     IF WS-D-CSIGMA NOT > 0
037500         MOVE GT-SLV-CSIGMA-CAP TO WS-C-SIGMA
037600     ELSE
037700         COMPUTE WS-C-SIGMA ROUNDED = 1 / WS-D-CSIGMA
037800         IF WS-C-SIGMA > GT-SLV-CSIGMA-CAP
037900             MOVE GT-SLV-CSIGMA-CAP TO WS-C-SIGMA
038000         END-IF
038100     END-IF.
038200     IF GT-CPT-SIGMA-V0 NOT > 0
038300         MOVE 1.0 TO WS-K-SIGMA
038400     ELSE
038500         COMPUTE WS-LN-ARGUMENT = GT-CPT-SIGMA-VC / GT-CPT-PA
038600         CALL 'GTMATHLN' USING WS-LN-ARGUMENT WS-LN-RESULT
038700         COMPUTE WS-K-SIGMA ROUNDED =
038800             1 - ( WS-C-SIGMA * WS-LN-RESULT )
038900         IF WS-K-SIGMA > GT-SLV-KSIGMA-CAP
039000             MOVE GT-SLV-KSIGMA-CAP TO WS-K-SIGMA
039100         END-IF
039200     END-IF.
039300 250-COMPUTE-K-SIGMA-EXIT.
039400     EXIT.
039500 EJECT
039600********************************************************************
039700*  CRR = CRR-BASE * MSF * K-SIGMA - LOAD THE RESULT RECORD         *
039800********************************************************************
039900 260-COMPUTE-CRR-FINAL.
040000     COMPUTE WS-CRR-FINAL ROUNDED =
040100         WS-CRR-BASE * WS-MSF * WS-K-SIGMA.
040200     MOVE WS-CRR-FINAL TO GT-RS-RESULT.
040300     MOVE WS-M TO GT-RS-AUX-1.
040400     MOVE WS-QC1NCS TO GT-RS-AUX-2.
040500     MOVE WS-MSF TO GT-RS-AUX-3.
040600     MOVE WS-K-SIGMA TO GT-RS-AUX-4.
040700 260-COMPUTE-CRR-FINAL-EXIT.
040800     EXIT.
