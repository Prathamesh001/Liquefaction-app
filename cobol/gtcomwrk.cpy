000100***************************************************************
000200*                                                              *
000300*    G T C O M W R K   --   COMMON SOLVER CONSTANTS/COUNTERS   *
000400*                                                              *
000500*    COPIED BY GTBCHDRV AND BY EVERY ENGINE (GTCSRCLC,         *
000600*    GTCRRCPT, GTCRRSPT, GTCRRDMT, GTCRRVS0, GTCRRCLY) SO ALL  *
000700*    SIX MODULES SHARE ONE SET OF NORMATIVE CONSTANTS - THESE  *
000800*    ARE NOT OVERRIDABLE PER RECORD, PER THE RUN BOOK.         *
000900*                                                              *
001000*------------------------------------------------------------ *
001100*    MAINTENANCE HISTORY..                                    *
001200*    032678  BC  RQ-0417  ORIGINAL COPYBOOK - SOLVER DEFAULTS  *
001300*                         AND RUN-TOTAL COUNTERS.              *
001400*    112390  BC  RQ-0530  SPLIT CAPS OUT OF GTCRRCPT INTO      *
001500*                         THIS COPYBOOK SO GTCRRSPT COULD      *
001600*                         SHARE THEM RATHER THAN RE-CODE THEM. *
001700*    022299  RJT RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  *
001800*                         IN THIS COPYBOOK.  NO CHANGE MADE.   *
001900*                                                              *
002000***************************************************************
002100 01  GT-SOLVER-CONSTANTS.
002200     05  GT-SLV-INITIAL-M            PIC 9V9(06) VALUE 0.600000.
002300     05  GT-SLV-TOLERANCE            PIC 9V9(06) VALUE 0.000100.
002400     05  GT-SLV-MAX-ITER             PIC 9(03)   COMP VALUE 200.
002500     05  GT-SLV-CN-CAP               PIC 9V9     VALUE 1.7.
002600     05  GT-SLV-MSF-CAP              PIC 9V9     VALUE 2.2.
002700     05  GT-SLV-CSIGMA-CAP           PIC 9V9     VALUE 0.3.
002800     05  GT-SLV-KSIGMA-CAP           PIC 9V9     VALUE 1.1.
002900     05  GT-SLV-PA-DEFAULT           PIC 999V999 VALUE 101.325.
003000     05  GT-SLV-GAMMA-W-DFLT         PIC 99V99   VALUE 9.81.
003100     05  GT-SLV-FLOOR-SMALL          PIC 9V9(09) VALUE
003200                                            0.000000001.
003300     05  GT-SLV-FLOOR-TINY           PIC 9V9(09) VALUE
003400                                            0.000001000.
003500     05  GT-SLV-LOG-SUBSTITUTE       PIC S9(2)V9 VALUE -10.0.
003550     05  FILLER                      PIC X(01) VALUE SPACE.
003600*
003700***************************************************************
003800*    RUN CONTROL TOTALS - ACCUMULATED BY GTBCHDRV ONLY         *
003900***************************************************************
004000 01  GT-WS-TOTALS.
004100     05  GT-TOT-READ                 PIC S9(07) COMP-3 VALUE 0.
004200     05  GT-TOT-OK                   PIC S9(07) COMP-3 VALUE 0.
004300     05  GT-TOT-WARN                 PIC S9(07) COMP-3 VALUE 0.
004400     05  GT-TOT-ERROR                PIC S9(07) COMP-3 VALUE 0.
004500     05  GT-TOT-CSR                  PIC S9(07) COMP-3 VALUE 0.
004600     05  GT-TOT-CPT                  PIC S9(07) COMP-3 VALUE 0.
004700     05  GT-TOT-SPT                  PIC S9(07) COMP-3 VALUE 0.
004800     05  GT-TOT-DMT                  PIC S9(07) COMP-3 VALUE 0.
004900     05  GT-TOT-VS                   PIC S9(07) COMP-3 VALUE 0.
005000     05  GT-TOT-CLAY                 PIC S9(07) COMP-3 VALUE 0.
005050     05  FILLER                      PIC X(01) VALUE SPACE.
