000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTCRRDMT.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  02/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CYCLIC RESISTANCE RATIO (CRR) ENGINE FOR FLAT DILATOMETER TEST  *
001200*  SOUNDINGS.  UNLIKE THE CPT/SPT ENGINES THIS ELEMENT IS NOT      *
001300*  ITERATIVE - THE LATERAL STRESS INDEX K-D AND MATERIAL INDEX     *
001400*  I-D ARE COMPUTED DIRECTLY FROM THE THREE DMT PRESSURES, AND     *
001500*  MSF/K-SIGMA ARRIVE ALREADY RESOLVED ON THE REQUEST RECORD - THE *
001600*  DMT REDUCTION DOES NOT CARRY ITS OWN MAGNITUDE/OVERBURDEN       *
001700*  ADJUSTMENT PROCEDURE THE WAY CPT/SPT DO.                        *
001800*                                                                  *
001900*P    ENTRY PARAMETERS..                                           *
002000*     GT-DMT-PAYLOAD    (INPUT)  - SEE COPYBOOK GTREQREC.          *
002100*     GT-RESULT-RECORD  (OUTPUT) - SEE COPYBOOK GTRESREC.          *
002200*                                                                  *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002400*     NONE FATAL.  OUT-OF-RANGE K-D (NOT 2 TO 6) AND I-D LE 1.2    *
002500*     ARE FLAGGED AS WARNINGS PER THE 1991 DMT PROCEDURE MANUAL;   *
002600*     PROCESSING CONTINUES ON THE COMPUTED VALUE EITHER WAY.       *
002700*                                                                  *
002800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002900*     NONE.                                                        *
003000*                                                                  *
003100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003200*     NONE - ALL COEFFICIENTS ARE LOCAL TO THIS ELEMENT.           *
003300*                                                                  *
003400*M    MAINTENANCE HISTORY..                                        *
003500*     021991  LMK  RQ-0540  ORIGINAL ELEMENT - MARCHETTI/MONACO    *
003600*                           DMT LIQUEFACTION SCREENING PROCEDURE.  *
003700*     090593  BC   RQ-0561  ADDED THE K-D/I-D RANGE WARNINGS AT    *
003800*                           THE REQUEST OF THE REVIEW SECTION.     *
003900*     022299  RJT  RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
004000*                           THIS ELEMENT.  NO CHANGE MADE.         *
004100*                                                                  *
004200********************************************************************
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM
004700     CLASS GT-SIGN-CLASS IS '+' '-'
004800     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004900     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
005000 EJECT
005100 DATA DIVISION.
005200 WORKING-STORAGE SECTION.
005300 01  FILLER PIC X(32)
005400     VALUE 'GTCRRDMT WORKING STORAGE BEGINS'.
005500********************************************************************
005600*                     READ ONLY CONSTANTS                          *
005700********************************************************************
005800 01  READ-ONLY-WORK-AREA.
005900     05  HWORD                   COMP PIC S9(04) VALUE +10.
006000     05  WS-HEX-VALUES           PIC S9(13) COMP-3
006100                                 VALUE +0001020304050.
006200     05  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
006300         10  HEX-00              PIC X.
006400         10  HEX-01              PIC X.
006500         10  HEX-02              PIC X.
006600         10  HEX-03              PIC X.
006700         10  HEX-04              PIC X.
006800         10  HEX-05              PIC X.
006900         10  FILLER              PIC X.
007000     05  KD-RANGE-LOW            PIC 9V9    VALUE 2.0.
007100     05  KD-RANGE-HIGH           PIC 9V9    VALUE 6.0.
007200     05  ID-RANGE-LIMIT          PIC 9V9    VALUE 1.2.
007300     05  CB-CONST-MULT           PIC 99      VALUE 93.
007400     05  CB-CONST-COEF           PIC 9V999   VALUE 0.025.
007500     05  CB-CONST-ADD            PIC 9V99    VALUE 0.08.
007600     05  CB-CONST-CAP            PIC 9V9    VALUE 1.0.
007700 EJECT
007800********************************************************************
007900*                  V A R I A B L E   W O R K   A R E A            *
008000********************************************************************
008100 01  VARIABLE-WORK-AREA.
008200     05  WS-DELTA-P              PIC S9(5)V999 COMP-3 VALUE 0.
008300     05  WS-K-D                  PIC S9(3)V9(06) COMP-3 VALUE 0.
008400     05  WS-K-D-RAW REDEFINES WS-K-D PIC X(05).
008500     05  WS-I-D                  PIC S9(3)V9(06) COMP-3 VALUE 0.
008600     05  WS-I-D-RAW REDEFINES WS-I-D PIC X(05).
008700     05  WS-P0-MINUS-U0          PIC S9(5)V999 COMP-3 VALUE 0.
008800     05  WS-CRR-BASE             PIC S9V9(06) COMP-3 VALUE 0.
008900     05  WS-CRR-FINAL            PIC S9V9(06) COMP-3 VALUE 0.
009000     05  WS-WARNING-SWITCH       PIC X(01) VALUE 'N'.
009100         88  WS-RANGE-WARNING          VALUE 'Y'.
009200         88  WS-RANGE-OK               VALUE 'N'.
009250     05  FILLER                  PIC X(01) VALUE SPACE.
009300 EJECT
009400 LINKAGE SECTION.
009500*    ---  FLAT COPY OF THE DMT PAYLOAD FROM GTREQREC  ---
009600 01  GT-DMT-PAYLOAD.
009700     05  GT-DMT-P0                   PIC 9(05)V999.
009800     05  GT-DMT-P1                   PIC 9(05)V999.
009900     05  GT-DMT-U0                   PIC 9(05)V999.
010000     05  GT-DMT-SIGMA-V0             PIC 9(05)V999.
010100     05  GT-DMT-PA                   PIC 999V999.
010200     05  GT-DMT-MSF                  PIC 9V9(06).
010300     05  GT-DMT-K-SIGMA              PIC 9V9(06).
010400     05  FILLER                      PIC X(52).
010500 EJECT
010600 COPY GTRESREC.
010700 EJECT
010800********************************************************************
010900*                        MAINLINE LOGIC                           *
011000********************************************************************
011100 PROCEDURE DIVISION USING GT-DMT-PAYLOAD GT-RESULT-RECORD.
011200 0-CONTROL-PROCESS.
011300     MOVE SPACES TO GT-RS-MESSAGE.
011400     MOVE 'OK  ' TO GT-RS-STATUS.
011500     MOVE 0 TO GT-RS-AUX-1 GT-RS-AUX-2 GT-RS-AUX-3 GT-RS-AUX-4.
011600     MOVE 'N' TO WS-WARNING-SWITCH.
011700     PERFORM 210-COMPUTE-KD-ID THRU 210-COMPUTE-KD-ID-EXIT.
011800     PERFORM 220-CHECK-RANGES THRU 220-CHECK-RANGES-EXIT.
011900     PERFORM 230-COMPUTE-CRR-FINAL
012000         THRU 230-COMPUTE-CRR-FINAL-EXIT.
012100     GOBACK.
012200 EJECT
012300********************************************************************
012400*  K-D = (P1-P0)/SIGMA'V0 (0 IF SIGMA'V0 LE 0)                     *
012500*  I-D = (P1-P0)/(P0-U0)  (0 IF P0-U0 LE 0)                        *
012600********************************************************************
012700 210-COMPUTE-KD-ID.
012800     COMPUTE WS-DELTA-P = GT-DMT-P1 - GT-DMT-P0.
012900     IF GT-DMT-SIGMA-V0 NOT > 0
013000         MOVE 0 TO WS-K-D
013100     ELSE
013200         COMPUTE WS-K-D ROUNDED = WS-DELTA-P / GT-DMT-SIGMA-V0
013300     END-IF.
013400     COMPUTE WS-P0-MINUS-U0 = GT-DMT-P0 - GT-DMT-U0.
013500     IF WS-P0-MINUS-U0 NOT > 0
013600         MOVE 0 TO WS-I-D
013700     ELSE
013800         COMPUTE WS-I-D ROUNDED = WS-DELTA-P / WS-P0-MINUS-U0
013900     END-IF.
014000 210-COMPUTE-KD-ID-EXIT.
014100     EXIT.
014200 EJECT
014300********************************************************************
014400*  RANGE WARNINGS - NON-FATAL, PROCESSING CONTINUES REGARDLESS     *
014500********************************************************************
014600 220-CHECK-RANGES.
014700     IF WS-K-D NOT > KD-RANGE-LOW OR WS-K-D NOT < KD-RANGE-HIGH
014800         MOVE 'Y' TO WS-WARNING-SWITCH
014900     END-IF.
015000     IF WS-I-D NOT > ID-RANGE-LIMIT
015100         MOVE 'Y' TO WS-WARNING-SWITCH
015200     END-IF.
015300     IF WS-RANGE-WARNING
015400         MOVE 'WARN' TO GT-RS-STATUS
015500         MOVE 'DMT INDEX OUTSIDE NORMAL RANGE' TO GT-RS-MESSAGE
015600     END-IF.
015700 220-CHECK-RANGES-EXIT.
015800     EXIT.
015900 EJECT
016000********************************************************************
016100*  CRR-BASE = MIN(93*(0.025*K-D)**2 + 0.08, 1.0)                   *
016200*  CRR = CRR-BASE * MSF * K-SIGMA (BOTH FROM REQUEST RECORD)       *
016300********************************************************************
016400 230-COMPUTE-CRR-FINAL.
016500     COMPUTE WS-CRR-BASE ROUNDED =
016600         ( CB-CONST-MULT * ( ( CB-CONST-COEF * WS-K-D ) ** 2 ) )
016700         + CB-CONST-ADD.
016800     IF WS-CRR-BASE > CB-CONST-CAP
016900         MOVE CB-CONST-CAP TO WS-CRR-BASE
017000     END-IF.
017100     COMPUTE WS-CRR-FINAL ROUNDED =
017200         WS-CRR-BASE * GT-DMT-MSF * GT-DMT-K-SIGMA.
017300     MOVE WS-CRR-FINAL TO GT-RS-RESULT.
017400     MOVE WS-K-D TO GT-RS-AUX-1.
017500     MOVE WS-I-D TO GT-RS-AUX-2.
017600     MOVE GT-DMT-MSF TO GT-RS-AUX-3.
017700     MOVE GT-DMT-K-SIGMA TO GT-RS-AUX-4.
017800 230-COMPUTE-CRR-FINAL-EXIT.
017900     EXIT.
