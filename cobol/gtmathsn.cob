000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTMATHSN.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  10/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  IN-HOUSE SINE ROUTINE.  THE SHOP COMPILER ON THIS LPAR PREDATES *
001200*  THE COBOL-85 INTRINSIC FUNCTION SET, SO GTCSRCLC AND ANY OTHER  *
001300*  ELEMENT NEEDING SIN(X) (X IN RADIANS) CALLS HERE.  ARGUMENT IS  *
001400*  RANGE-REDUCED TO -PI..+PI THEN EVALUATED BY TAYLOR SERIES TO    *
001500*  THE T**13 TERM, WHICH HOLDS TO BETTER THAN 1E-9 OVER THE RANGE. *
001600*                                                                  *
001700*P    ENTRY PARAMETERS..                                           *
001800*     LK-SN-ARGUMENT  (INPUT)  - ANGLE IN RADIANS.                 *
001900*     LK-SN-RESULT    (OUTPUT) - SIN OF THE ANGLE.                 *
002000*                                                                  *
002100*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002200*     NONE.                                                        *
002300*                                                                  *
002400*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002500*     NONE.                                                        *
002600*                                                                  *
002700*U    USER CONSTANTS AND TABLES REFERENCED..                       *
002800*     NONE.                                                        *
002900*                                                                  *
003000*M    MAINTENANCE HISTORY..                                        *
003100*     102389  LMK  RQ-0501  ORIGINAL ROUTINE - NEEDED FOR THE      *
003200*                           CSR STRESS-REDUCTION FACTOR R-SUB-D.   *
003300*     022299  RJT  RQ-0777  Y2K REVIEW - NO DATE FIELDS IN THIS    *
003400*                           ELEMENT.  NO CHANGE MADE.              *
003500*                                                                  *
003600********************************************************************
003700 ENVIRONMENT DIVISION.
003800 CONFIGURATION SECTION.
003900 SPECIAL-NAMES.
004000     C01 IS TOP-OF-FORM
004100     CLASS GT-SIGN-CLASS IS '+' '-'
004200     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004300     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
004400 EJECT
004500 DATA DIVISION.
004600 WORKING-STORAGE SECTION.
004700 01  FILLER PIC X(32)
004800     VALUE 'GTMATHSN WORKING STORAGE BEGINS'.
004900********************************************************************
005000*    CONSTANTS                                                    *
005100********************************************************************
005200 01  MATH-CONSTANTS.
005300     05  WS-PI                    PIC S9(1)V9(9) COMP-3
005400                                  VALUE 3.141592654.
005500     05  WS-TWO-PI                PIC S9(2)V9(9) COMP-3
005600                                  VALUE 6.283185307.
005650     05  FILLER                   PIC X(01) VALUE SPACE.
005700 01  WS-FACTORIAL-TABLE-RAW       PIC X(40) VALUE
005800     '0000000600000120000050400036288039916800'.
005900 01  WS-FACTORIAL-TABLE REDEFINES WS-FACTORIAL-TABLE-RAW.
006000     05  WS-FACTORIAL OCCURS 5 TIMES PIC 9(8).
006100 EJECT
006200********************************************************************
006300*    WORK AREA                                                    *
006400********************************************************************
006500 01  WORK-AREA.
006600     05  WS-THETA                 PIC S9(3)V9(9) COMP-3.
006610     05  WS-THETA-RAW REDEFINES WS-THETA     PIC X(06).
006700     05  WS-K-COUNT               PIC S9(5) COMP.
006710     05  WS-K-COUNT-RAW REDEFINES WS-K-COUNT PIC X(02).
006800     05  WS-K-REMAINDER           PIC S9(3)V9(9) COMP-3.
006900     05  WS-TERM                  PIC S9(3)V9(9) COMP-3.
007000     05  WS-THETA-SQ              PIC S9(3)V9(9) COMP-3.
007100     05  WS-SUM                   PIC S9(3)V9(9) COMP-3.
007110     05  WS-SUM-RAW REDEFINES WS-SUM         PIC X(06).
007200     05  WS-SUB                   PIC S9(1) COMP.
007250     05  WS-TERM-SIGN             PIC X(01) VALUE '-'.
007260         88  WS-TERM-IS-MINUS             VALUE '-'.
007270         88  WS-TERM-IS-PLUS              VALUE '+'.
007280     05  FILLER                   PIC X(01) VALUE SPACE.
007300 EJECT
007400 LINKAGE SECTION.
007500 01  LK-SN-ARGUMENT               PIC S9(5)V9(9) COMP-3.
007600 01  LK-SN-RESULT                 PIC S9(1)V9(9) COMP-3.
007700 EJECT
007800********************************************************************
007900*                        MAINLINE LOGIC                           *
008000********************************************************************
008100 0-CONTROL-PROCESS.
008200     PERFORM 1-REDUCE-ARGUMENT
008300         THRU 199-REDUCE-ARGUMENT-EXIT.
008400     PERFORM 2-EVALUATE-SERIES
008500         THRU 299-EVALUATE-SERIES-EXIT.
008600     MOVE WS-SUM TO LK-SN-RESULT.
008700     GOBACK.
008800 EJECT
008900********************************************************************
009000*             REDUCE ARGUMENT TO THE RANGE -PI..+PI               *
009100********************************************************************
009200 1-REDUCE-ARGUMENT.
009300     COMPUTE WS-K-COUNT = LK-SN-ARGUMENT / WS-TWO-PI.
009400     COMPUTE WS-THETA = LK-SN-ARGUMENT - (WS-K-COUNT * WS-TWO-PI).
009500     IF WS-THETA > WS-PI
009600         SUBTRACT WS-TWO-PI FROM WS-THETA
009700     END-IF.
009800     IF WS-THETA < ( 0 - WS-PI )
009900         ADD WS-TWO-PI TO WS-THETA
010000     END-IF.
010100 199-REDUCE-ARGUMENT-EXIT.
010200     EXIT.
010300 EJECT
010400********************************************************************
010500*      EVALUATE  T - T3/3! + T5/5! - T7/7! + T9/9! - T11/11!       *
010600*                  + T13/13!                                       *
010700********************************************************************
010800 2-EVALUATE-SERIES.
010900     COMPUTE WS-THETA-SQ = WS-THETA * WS-THETA.
011000     MOVE WS-THETA TO WS-TERM.
011100     MOVE WS-THETA TO WS-SUM.
011150     MOVE '-' TO WS-TERM-SIGN.
011200     PERFORM 210-SERIES-STEP
011210         VARYING WS-SUB FROM 1 BY 1 UNTIL WS-SUB > 5.
012100 299-EVALUATE-SERIES-EXIT.
012200     EXIT.
012300 EJECT
012400********************************************************************
012500*        ONE TERM OF THE SINE SERIES - CALLED BY 2-EVALUATE       *
012600********************************************************************
012700 210-SERIES-STEP.
012800     COMPUTE WS-TERM ROUNDED =
012900         WS-TERM * WS-THETA-SQ / WS-FACTORIAL (WS-SUB).
013000     IF WS-TERM-IS-MINUS
013100         SUBTRACT WS-TERM FROM WS-SUM
013200         MOVE '+' TO WS-TERM-SIGN
013300     ELSE
013400         ADD WS-TERM TO WS-SUM
013500         MOVE '-' TO WS-TERM-SIGN
013600     END-IF.
013700 210-SERIES-STEP-EXIT.
013800     EXIT.
