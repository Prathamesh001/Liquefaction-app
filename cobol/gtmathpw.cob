000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTMATHPW.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  12/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  GENERAL REAL-EXPONENT POWER ROUTINE - BASE**EXPONENT, BOTH      *
001200*  SIGNED, VIA  BASE**EXPONENT = EXP( EXPONENT * LN(BASE) ).       *
001300*  EVERY CRR ENGINE THAT NEEDS A FRACTIONAL-EXPONENT TERM (CN,     *
001400*  QC1NCS**0.264, K_D**1.25, OCR**0.8, AND SO ON) CALLS HERE       *
001500*  RATHER THAN CARRYING ITS OWN LN/EXP PAIR.                       *
001600*                                                                  *
001700*P    ENTRY PARAMETERS..                                           *
001800*     LK-PW-BASE      (INPUT)  - MUST BE GREATER THAN ZERO.        *
001900*     LK-PW-EXPONENT  (INPUT)  - ANY SIGN.                         *
002000*     LK-PW-RESULT    (OUTPUT) - BASE RAISED TO THE EXPONENT.      *
002100*                     A NON-POSITIVE BASE RETURNS ZERO RATHER THAN *
002200*                     LOOPING GTMATHLN - THE CALLER IS EXPECTED TO *
002300*                     HAVE ALREADY GUARDED THE STRESS TERM.        *
002400*                                                                  *
002500*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002600*     NONE.                                                        *
002700*                                                                  *
002800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002900*     GTMATHLN ---- NATURAL LOG OF THE BASE                        *
003000*     GTMATHEX ---- NATURAL EXPONENTIAL OF EXPONENT*LN(BASE)       *
003100*                                                                  *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003300*     NONE.                                                        *
003400*                                                                  *
003500*M    MAINTENANCE HISTORY..                                        *
003600*     122189  LMK  RQ-0532  ORIGINAL ROUTINE - SPLIT OUT OF        *
003700*                           GTCRRCPT SO GTCRRSPT/GTCRRCLY COULD    *
003800*                           REUSE THE SAME LN/EXP PAIR.            *
003900*     022299  RJT  RQ-0777  Y2K REVIEW - NO CHANGE MADE.           *
004000*                                                                  *
004100********************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM
004600     CLASS GT-SIGN-CLASS IS '+' '-'
004700     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004800     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
004900 EJECT
005000 DATA DIVISION.
005100 WORKING-STORAGE SECTION.
005200 01  FILLER PIC X(32)
005300     VALUE 'GTMATHPW WORKING STORAGE BEGINS'.
005400 01  WORK-AREA.
005410     05  HWORD                    COMP PIC S9(04) VALUE +10.
005500     05  WS-LN-BASE               PIC S9(9)V9(9) COMP-3.
005510     05  WS-LN-BASE-RAW REDEFINES WS-LN-BASE   PIC X(10).
005600     05  WS-LN-RESULT             PIC S9(3)V9(9) COMP-3.
005610     05  WS-LN-RESULT-RAW REDEFINES WS-LN-RESULT PIC X(06).
005700     05  WS-EXP-ARGUMENT          PIC S9(5)V9(9) COMP-3.
005710     05  WS-EXP-ARGUMENT-RAW REDEFINES WS-EXP-ARGUMENT PIC X(06).
005800     05  WS-EXP-RESULT            PIC S9(9)V9(9) COMP-3.
005850     05  FILLER                   PIC X(01) VALUE SPACE.
005900 EJECT
006000 LINKAGE SECTION.
006100 01  LK-PW-BASE                   PIC S9(9)V9(9) COMP-3.
006200 01  LK-PW-EXPONENT               PIC S9(3)V9(9) COMP-3.
006300 01  LK-PW-RESULT                 PIC S9(9)V9(9) COMP-3.
006400 EJECT
006500********************************************************************
006600*                        MAINLINE LOGIC                           *
006700********************************************************************
006800 0-CONTROL-PROCESS.
006900     IF LK-PW-BASE NOT > 0
007000         MOVE 0 TO LK-PW-RESULT
007100     ELSE
007200         MOVE LK-PW-BASE TO WS-LN-BASE
007300         CALL 'GTMATHLN' USING WS-LN-BASE WS-LN-RESULT
007400         COMPUTE WS-EXP-ARGUMENT ROUNDED =
007500             LK-PW-EXPONENT * WS-LN-RESULT
007600         CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT
007700         MOVE WS-EXP-RESULT TO LK-PW-RESULT
007800     END-IF.
007900     GOBACK.
