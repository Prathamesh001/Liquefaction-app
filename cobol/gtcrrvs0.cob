000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTCRRVS0.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  03/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CYCLIC RESISTANCE RATIO (CRR) ENGINE FOR SHEAR-WAVE VELOCITY    *
001200*  (VS) SOUNDINGS.  NORMALIZES THE MEASURED VS TO ONE ATMOSPHERE   *
001300*  OF OVERBURDEN (VS1), COMPARES IT AGAINST A FINES-CONTENT-       *
001400*  DEPENDENT LIMITING VELOCITY VS1*, AND BRANCHES THE BASE CURVE   *
001500*  ACCORDINGLY.  MSF AND K-SIGMA ARRIVE ALREADY RESOLVED ON THE    *
001600*  REQUEST RECORD.                                                 *
001700*                                                                  *
001800*P    ENTRY PARAMETERS..                                           *
001900*     GT-VS-PAYLOAD     (INPUT)  - SEE COPYBOOK GTREQREC.          *
002000*     GT-RESULT-RECORD  (OUTPUT) - SEE COPYBOOK GTRESREC.          *
002100*                                                                  *
002200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002300*     NONE FATAL.  VS1 AT OR ABOVE THE LIMITING VELOCITY VS1* IS   *
002400*     FLAGGED AS A WARNING (SOIL NOT EXPECTED TO LIQUEFY);         *
002500*     PROCESSING CONTINUES ON THE COMPUTED VALUE.                  *
002600*                                                                  *
002700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002800*     GTMATHPW ---- GENERAL REAL-EXPONENT POWER ROUTINE            *
002900*                                                                  *
003000*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003100*     NONE - ALL COEFFICIENTS ARE LOCAL TO THIS ELEMENT.           *
003200*                                                                  *
003300*M    MAINTENANCE HISTORY..                                        *
003400*     031991  LMK  RQ-0544  ORIGINAL ELEMENT - ANDRUS/STOKOE VS1   *
003500*                           SCREENING PROCEDURE.                   *
003600*     022299  RJT  RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
003700*                           THIS ELEMENT.  NO CHANGE MADE.         *
003800*                                                                  *
003900********************************************************************
004000 ENVIRONMENT DIVISION.
004100 CONFIGURATION SECTION.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM
004400     CLASS GT-SIGN-CLASS IS '+' '-'
004500     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004600     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
004700 EJECT
004800 DATA DIVISION.
004900 WORKING-STORAGE SECTION.
005000 01  FILLER PIC X(32)
005100     VALUE 'GTCRRVS0 WORKING STORAGE BEGINS'.
005200********************************************************************
005300*                     READ ONLY CONSTANTS                          *
005400********************************************************************
005500 01  READ-ONLY-WORK-AREA.
005600     05  HWORD                   COMP PIC S9(04) VALUE +10.
005700     05  WS-HEX-VALUES           PIC S9(13) COMP-3
005800                                 VALUE +0001020304050.
005900     05  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
006000         10  HEX-00              PIC X.
006100         10  HEX-01              PIC X.
006200         10  HEX-02              PIC X.
006300         10  HEX-03              PIC X.
006400         10  HEX-04              PIC X.
006500         10  HEX-05              PIC X.
006600         10  FILLER              PIC X.
006700     05  VS1-EXPONENT            PIC 9V99    VALUE 0.25.
006800     05  FC-LIMIT-CONST          PIC 99      VALUE 5.
006900     05  VS1STAR-BASE            PIC 999     VALUE 200.
007000     05  VS1STAR-COEF            PIC 99      VALUE 15.
007100     05  VS1STAR-FC-CONST        PIC 99      VALUE 35.
007200     05  VS1STAR-FC-DIVISOR      PIC 99      VALUE 30.
007300     05  VS1STAR-ELSE-VALUE      PIC 999     VALUE 215.
007400     05  CB-CONST-A              PIC 9V999   VALUE 0.022.
007500     05  CB-CONST-B              PIC 9V9     VALUE 2.8.
007600     05  CB-CONST-100            PIC 999     VALUE 100.
007700 EJECT
007800********************************************************************
007900*                  V A R I A B L E   W O R K   A R E A            *
008000********************************************************************
008100 01  VARIABLE-WORK-AREA.
008200     05  WS-VS1                  PIC S9(4)V9(06) COMP-3 VALUE 0.
008300     05  WS-VS1-RAW REDEFINES WS-VS1 PIC X(05).
008400     05  WS-VS1-STAR             PIC S9(4)V9(06) COMP-3 VALUE 0.
008500     05  WS-VS1-STAR-RAW REDEFINES WS-VS1-STAR PIC X(05).
008600     05  WS-POWER-BASE           PIC S9(9)V9(9) COMP-3 VALUE 0.
008700     05  WS-POWER-EXPONENT       PIC S9(3)V9(9) COMP-3 VALUE 0.
008800     05  WS-POWER-RESULT         PIC S9(9)V9(9) COMP-3 VALUE 0.
008900     05  WS-POWER-RESULT-RAW REDEFINES WS-POWER-RESULT PIC X(10).
009000     05  WS-VS1-OVER-100         PIC S9(4)V9(06) COMP-3 VALUE 0.
009100     05  WS-CRR-BASE             PIC S9V9(06) COMP-3 VALUE 0.
009200     05  WS-CRR-FINAL            PIC S9V9(06) COMP-3 VALUE 0.
009300     05  WS-WARNING-SWITCH       PIC X(01) VALUE 'N'.
009400         88  WS-LIQUEFACTION-UNLIKELY  VALUE 'Y'.
009500         88  WS-LIQUEFACTION-POSSIBLE  VALUE 'N'.
009550     05  FILLER                  PIC X(01) VALUE SPACE.
009600 EJECT
009700 LINKAGE SECTION.
009800*    ---  FLAT COPY OF THE VS PAYLOAD FROM GTREQREC  ---
009900 01  GT-VS-PAYLOAD.
010000     05  GT-VS-VS                    PIC 9(04)V999.
010100     05  GT-VS-SIGMA-V0              PIC 9(05)V999.
010200     05  GT-VS-PA                    PIC 999V999.
010300     05  GT-VS-FC                    PIC 999V999.
010400     05  GT-VS-MAGNITUDE             PIC 9V99.
010500     05  GT-VS-MSF                   PIC 9V9(06).
010600     05  GT-VS-K-SIGMA               PIC 9V9(06).
010700     05  FILLER                      PIC X(60).
010800 EJECT
010900 COPY GTRESREC.
011000 EJECT
011100********************************************************************
011200*                        MAINLINE LOGIC                           *
011300********************************************************************
011400 PROCEDURE DIVISION USING GT-VS-PAYLOAD GT-RESULT-RECORD.
011500 0-CONTROL-PROCESS.
011600     MOVE SPACES TO GT-RS-MESSAGE.
011700     MOVE 'OK  ' TO GT-RS-STATUS.
011800     MOVE 0 TO GT-RS-AUX-1 GT-RS-AUX-2 GT-RS-AUX-3 GT-RS-AUX-4.
011900     MOVE 'N' TO WS-WARNING-SWITCH.
012000     PERFORM 210-COMPUTE-VS1 THRU 210-COMPUTE-VS1-EXIT.
012100     PERFORM 220-COMPUTE-VS1-STAR THRU 220-COMPUTE-VS1-STAR-EXIT.
012200     PERFORM 230-COMPUTE-CRR-BASE THRU 230-COMPUTE-CRR-BASE-EXIT.
012300     PERFORM 240-COMPUTE-CRR-FINAL
012400         THRU 240-COMPUTE-CRR-FINAL-EXIT.
012500     GOBACK.
012600 EJECT
012700********************************************************************
012800*  VS1 = (PA/SIGMA'V0)**0.25 * VS  (VS1=VS IF SIGMA'V0 LE 0)       *
012900********************************************************************
013000 210-COMPUTE-VS1.
013100     IF GT-VS-SIGMA-V0 NOT > 0
013200         MOVE GT-VS-VS TO WS-VS1
013300     ELSE
013400         COMPUTE WS-POWER-BASE = GT-VS-PA / GT-VS-SIGMA-V0
013500         MOVE VS1-EXPONENT TO WS-POWER-EXPONENT
013600         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
013700             WS-POWER-RESULT
013800         COMPUTE WS-VS1 ROUNDED = WS-POWER-RESULT * GT-VS-VS
013900     END-IF.
014000 210-COMPUTE-VS1-EXIT.
014100     EXIT.
014200 EJECT
014300********************************************************************
014400*  LIMITING VELOCITY VS1* - BRANCHES ON FINES CONTENT              *
014500********************************************************************
014600 220-COMPUTE-VS1-STAR.
014700     IF GT-VS-FC < FC-LIMIT-CONST
014800         COMPUTE WS-VS1-STAR ROUNDED =
014900             VS1STAR-BASE + ( VS1STAR-COEF *
015000             ( VS1STAR-FC-CONST - GT-VS-FC ) / VS1STAR-FC-DIVISOR )
015100     ELSE
015200         MOVE VS1STAR-ELSE-VALUE TO WS-VS1-STAR
015300     END-IF.
015400     IF WS-VS1 NOT < WS-VS1-STAR
015500         MOVE 'Y' TO WS-WARNING-SWITCH
015600         MOVE 'WARN' TO GT-RS-STATUS
015700         MOVE 'SOIL NOT EXPECTED TO LIQUEFY' TO GT-RS-MESSAGE
015800     END-IF.
015900 220-COMPUTE-VS1-STAR-EXIT.
016000     EXIT.
016100 EJECT
016200********************************************************************
016300*  CRR-BASE:  A*(VS1/100)**2 [+ B*(1/(VS1*-VS1) - 1/VS1*)          *
016400*              WHEN 0 < VS1 < VS1*]                                *
016500********************************************************************
016600 230-COMPUTE-CRR-BASE.
016700     COMPUTE WS-VS1-OVER-100 ROUNDED = WS-VS1 / CB-CONST-100.
016800     IF WS-VS1 > 0 AND WS-VS1 < WS-VS1-STAR
016900         COMPUTE WS-CRR-BASE ROUNDED =
017000             ( CB-CONST-A * ( WS-VS1-OVER-100 ** 2 ) )
017100             + ( CB-CONST-B *
017200               ( ( 1 / ( WS-VS1-STAR - WS-VS1 ) )
017300                 - ( 1 / WS-VS1-STAR ) ) )
017400     ELSE
017500         COMPUTE WS-CRR-BASE ROUNDED =
017600             CB-CONST-A * ( WS-VS1-OVER-100 ** 2 )
017700     END-IF.
017800 230-COMPUTE-CRR-BASE-EXIT.
017900     EXIT.
018000 EJECT
018100********************************************************************
018200*  CRR = CRR-BASE * MSF * K-SIGMA (BOTH FROM REQUEST RECORD)       *
018300********************************************************************
018400 240-COMPUTE-CRR-FINAL.
018500     COMPUTE WS-CRR-FINAL ROUNDED =
018600         WS-CRR-BASE * GT-VS-MSF * GT-VS-K-SIGMA.
018700     MOVE WS-CRR-FINAL TO GT-RS-RESULT.
018800     MOVE WS-VS1 TO GT-RS-AUX-1.
018900     MOVE WS-VS1-STAR TO GT-RS-AUX-2.
019000     MOVE GT-VS-MSF TO GT-RS-AUX-3.
019100     MOVE GT-VS-K-SIGMA TO GT-RS-AUX-4.
019200 240-COMPUTE-CRR-FINAL-EXIT.
019300     EXIT.
