000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTCSRCLC.
000300 AUTHOR.        BHARATH CHEVIREDDY.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  04/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CYCLIC STRESS RATIO (CSR) ENGINE.  CALLED BY GTBCHDRV ONCE PER  *
001200*  REQUEST RECORD CARRYING GT-METHOD-CSR.  BUILDS THE TOTAL AND    *
001300*  EFFECTIVE VERTICAL STRESS FROM THE LAYERED SOIL PROFILE AT THE  *
001400*  CHECK DEPTH, APPLIES THE IDRISS STRESS-REDUCTION FACTOR R-SUB-D *
001500*  FOR THE GIVEN DEPTH AND MAGNITUDE, AND RETURNS THE SEISMIC      *
001600*  DEMAND RATIO USED AS THE NUMERATOR OF THE FACTOR OF SAFETY.     *
001700*                                                                  *
001800*P    ENTRY PARAMETERS..                                           *
001900*     GT-CSR-PAYLOAD    (INPUT)  - SEE COPYBOOK GTREQREC.          *
002000*     GT-RESULT-RECORD  (OUTPUT) - SEE COPYBOOK GTRESREC.          *
002100*                                                                  *
002200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002300*     EFFECTIVE STRESS <= 0  -  RECORD MARKED ERR, RESULT ZEROED.  *
002400*                                                                  *
002500*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002600*     GTMATHSN ---- IN-HOUSE SINE ROUTINE (RADIANS)                *
002700*     GTMATHEX ---- IN-HOUSE NATURAL EXPONENTIAL ROUTINE           *
002800*                                                                  *
002900*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003000*     GTCOMWRK  -  SOLVER CONSTANTS COPYBOOK (GAMMA-W DEFAULT).    *
003100*                                                                  *
003200*M    MAINTENANCE HISTORY..                                        *
003300*     032687  BC   RQ-0417  ORIGINAL ELEMENT - CSR PER IDRISS AND  *
003400*                           BOULANGER SIMPLIFIED PROCEDURE.        *
003500*     091190  BC   RQ-0512  WIDENED THE SOIL PROFILE TABLE FROM 6  *
003600*                           TO 10 LAYERS FOR DEEP BORINGS.         *
003700*     051494  LMK  RQ-0603  MOVED SIN/EXP EVALUATION OUT TO THE    *
003800*                           GTMATHSN/GTMATHEX ELEMENTS SO GTCRRCPT *
003900*                           COULD SHARE THEM RATHER THAN DUPLICATE.*
004000*     022299  RJT  RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
004100*                           THIS ELEMENT.  NO CHANGE MADE.         *
004200*     061501  DJK  RQ-0809  ADDED THE PORE-PRESSURE BREAK ON       *
004300*                           WATER-TABLE DEPTH SO A DRY CHECK POINT *
004400*                           DOES NOT PICK UP HYDROSTATIC UPLIFT.   *
004500*                                                                  *
004600********************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM
005100     CLASS GT-SIGN-CLASS IS '+' '-'
005200     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
005300     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
005400 EJECT
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700 01  FILLER PIC X(32)
005800     VALUE 'GTCSRCLC WORKING STORAGE BEGINS'.
005900********************************************************************
006000*                     READ ONLY CONSTANTS                          *
006100********************************************************************
006200 01  READ-ONLY-WORK-AREA.
006300     05  HWORD                   COMP PIC S9(04) VALUE +7.
006400     05  WS-CSR-COEFFICIENT      PIC 9V99   VALUE 0.65.
006500     05  RD-ALPHA-CONST-1        PIC S9V999 VALUE -1.012.
006600     05  RD-ALPHA-CONST-2        PIC S9V999 VALUE -1.126.
006700     05  RD-ALPHA-CONST-3        PIC 99V999 VALUE 11.730.
006800     05  RD-ALPHA-CONST-4        PIC 9V999  VALUE 5.133.
006900     05  RD-BETA-CONST-1         PIC 9V999  VALUE 0.106.
007000     05  RD-BETA-CONST-2         PIC 9V999  VALUE 0.118.
007100     05  RD-BETA-CONST-3         PIC 99V999 VALUE 11.280.
007200     05  RD-BETA-CONST-4         PIC 9V999  VALUE 5.142.
007300     05  WS-HEX-VALUES           PIC S9(13) COMP-3
007400                                 VALUE +0001020304050.
007500     05  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
007600         10  HEX-00              PIC X.
007700         10  HEX-01              PIC X.
007800         10  HEX-02              PIC X.
007900         10  HEX-03              PIC X.
008000         10  HEX-04              PIC X.
008100         10  HEX-05              PIC X.
008200         10  FILLER              PIC X.
008300     COPY GTCOMWRK.
008400 EJECT
008500********************************************************************
008600*                  V A R I A B L E   W O R K   A R E A            *
008700********************************************************************
008800 01  VARIABLE-WORK-AREA.
008900     05  WS-SIGMA-V0             PIC S9(5)V9(3) COMP-3 VALUE 0.
009000     05  WS-PORE-PRESSURE        PIC S9(5)V9(3) COMP-3 VALUE 0.
009100     05  WS-SIGMA-EFF-V0         PIC S9(5)V9(3) COMP-3 VALUE 0.
009200     05  WS-DEPTH-ELIGIBLE.
009300         10  WS-ALPHA-Z          PIC S9(3)V9(9) COMP-3 VALUE 0.
009400         10  WS-BETA-Z           PIC S9(3)V9(9) COMP-3 VALUE 0.
009500     05  WS-DEPTH-ELIGIBLE-RAW REDEFINES WS-DEPTH-ELIGIBLE
009600                                PIC X(12).
009700     05  WS-SIN-ARG-ALPHA        PIC S9(5)V9(9) COMP-3 VALUE 0.
009800     05  WS-SIN-ARG-BETA         PIC S9(5)V9(9) COMP-3 VALUE 0.
009900     05  WS-SIN-RESULT-ALPHA     PIC S9(1)V9(9) COMP-3 VALUE 0.
010000     05  WS-SIN-RESULT-BETA      PIC S9(1)V9(9) COMP-3 VALUE 0.
010100     05  WS-R-SUB-D              PIC S9(1)V9(4) COMP-3 VALUE 0.
010200     05  WS-EXP-ARGUMENT         PIC S9(5)V9(9) COMP-3 VALUE 0.
010300     05  WS-EXP-RESULT           PIC S9(9)V9(9) COMP-3 VALUE 0.
010400     05  WS-CSR-RESULT           PIC S9(1)V9(6) COMP-3 VALUE 0.
010500     05  WS-LAYER-SUB            PIC S9(2) COMP VALUE 0.
010600     05  WS-CHECK-DEPTH-SAVE     PIC S9(5)V9(3) COMP-3 VALUE 0.
010700     05  WS-CHECK-DEPTH-SAVE-RAW REDEFINES WS-CHECK-DEPTH-SAVE
010800                                PIC X(05).
010900     05  WS-ERROR-SWITCH         PIC X(1) VALUE 'N'.
011000         88  WS-ERROR-FOUND             VALUE 'Y'.
011100         88  WS-NO-ERROR                VALUE 'N'.
011150     05  FILLER                  PIC X(01) VALUE SPACE.
011200 EJECT
011300 LINKAGE SECTION.
011400*    ---  FLAT COPY OF THE CSR PAYLOAD FROM GTREQREC  ---
011500 01  GT-CSR-PAYLOAD.
011600     05  GT-CSR-AMAX-G               PIC 9V9(04).
011700     05  GT-CSR-MAGNITUDE            PIC 9V99.
011800     05  GT-CSR-N-LAYERS             PIC 99.
011900     05  GT-CSR-LAYER OCCURS 10 TIMES
012000             INDEXED BY GT-CSR-LAYER-NDX.
012100         10  GT-CSR-GAMMA            PIC 99V99.
012200         10  GT-CSR-THICK            PIC 99V99.
012300     05  GT-CSR-CHECK-DEPTH          PIC 999V99.
012400     05  GT-CSR-WT-DEPTH             PIC 999V99.
012500     05  GT-CSR-GAMMA-W              PIC 99V99.
012600 EJECT
012700 COPY GTRESREC.
012800 EJECT
012900********************************************************************
013000*                        MAINLINE LOGIC                           *
013100********************************************************************
013200 PROCEDURE DIVISION USING GT-CSR-PAYLOAD GT-RESULT-RECORD.
013300 0-CONTROL-PROCESS.
013400     MOVE 'N' TO WS-ERROR-SWITCH.
013500     MOVE SPACES TO GT-RS-MESSAGE.
013600     MOVE 0 TO GT-RS-AUX-1 GT-RS-AUX-2 GT-RS-AUX-3 GT-RS-AUX-4.
013700     PERFORM 200-COMPUTE-SIGMA-V0
013800         THRU 200-COMPUTE-SIGMA-V0-EXIT.
013900     PERFORM 210-COMPUTE-PORE-PRESSURE
014000         THRU 210-COMPUTE-PORE-PRESSURE-EXIT.
014100     IF WS-NO-ERROR
014200         PERFORM 220-COMPUTE-STRESS-REDUCTION
014300             THRU 220-COMPUTE-STRESS-REDUCTION-EXIT
014400         PERFORM 230-COMPUTE-CSR-RESULT
014500             THRU 230-COMPUTE-CSR-RESULT-EXIT
014600     END-IF.
014700     GOBACK.
014800 EJECT
014900********************************************************************
015000*     SIGMA-V0 = SUM OF (GAMMA SUB I  TIMES  THICKNESS SUB I)      *
015100*     OVER THE N-LAYERS SUPPLIED, DOWN TO THE CHECK DEPTH.         *
015200********************************************************************
015300 200-COMPUTE-SIGMA-V0.
015400     MOVE 0 TO WS-SIGMA-V0.
015500     PERFORM 205-ADD-ONE-LAYER
015600         VARYING WS-LAYER-SUB FROM 1 BY 1
015700             UNTIL WS-LAYER-SUB > GT-CSR-N-LAYERS.
015800 200-COMPUTE-SIGMA-V0-EXIT.
015900     EXIT.
016000 EJECT
016100 205-ADD-ONE-LAYER.
016200     COMPUTE WS-SIGMA-V0 ROUNDED =
016300         WS-SIGMA-V0 +
016400         ( GT-CSR-GAMMA (WS-LAYER-SUB) * GT-CSR-THICK (WS-LAYER-SUB) ).
016500 205-ADD-ONE-LAYER-EXIT.
016600     EXIT.
016700 EJECT
016800********************************************************************
016900*     PORE PRESSURE U0 AT THE CHECK DEPTH, THEN EFFECTIVE STRESS.  *
017000*     U0 = 0 IF CHECK DEPTH IS AT OR ABOVE THE WATER TABLE, ELSE   *
017100*     GAMMA-W TIMES THE DEPTH BELOW THE WATER TABLE.               *
017200********************************************************************
017300 210-COMPUTE-PORE-PRESSURE.
017400     IF GT-CSR-CHECK-DEPTH <= GT-CSR-WT-DEPTH
017500         MOVE 0 TO WS-PORE-PRESSURE
017600     ELSE
017700         COMPUTE WS-PORE-PRESSURE ROUNDED =
017800             GT-CSR-GAMMA-W *
017900             ( GT-CSR-CHECK-DEPTH - GT-CSR-WT-DEPTH )
018000     END-IF.
018100     COMPUTE WS-SIGMA-EFF-V0 ROUNDED =
018200         WS-SIGMA-V0 - WS-PORE-PRESSURE.
018300     IF WS-SIGMA-EFF-V0 NOT > 0
018400         MOVE 'Y' TO WS-ERROR-SWITCH
018500         MOVE 'ERR ' TO GT-RS-STATUS
018600         MOVE 'EFFECTIVE STRESS <= 0' TO GT-RS-MESSAGE
018700         MOVE 0 TO GT-RS-RESULT
018800     END-IF.
018900 210-COMPUTE-PORE-PRESSURE-EXIT.
019000     EXIT.
019100 EJECT
019200********************************************************************
019300*     STRESS REDUCTION FACTOR R-SUB-D (IDRISS 1999 FIT).          *
019400*     ALPHA(Z) = -1.012 - 1.126*SIN(Z/11.73 + 5.133)               *
019500*     BETA(Z)  =  0.106 + 0.118*SIN(Z/11.28 + 5.142)   (RADIANS)   *
019600*     R-SUB-D  =  EXP( ALPHA(Z) + BETA(Z)*MAGNITUDE )              *
019700********************************************************************
019800 220-COMPUTE-STRESS-REDUCTION.
019900     COMPUTE WS-SIN-ARG-ALPHA ROUNDED =
020000         ( GT-CSR-CHECK-DEPTH / RD-ALPHA-CONST-3 ) + RD-ALPHA-CONST-4.
020100     CALL 'GTMATHSN' USING WS-SIN-ARG-ALPHA WS-SIN-RESULT-ALPHA.
020200     COMPUTE WS-ALPHA-Z ROUNDED =
020300         RD-ALPHA-CONST-1 + ( RD-ALPHA-CONST-2 * WS-SIN-RESULT-ALPHA ).
020400     COMPUTE WS-SIN-ARG-BETA ROUNDED =
020500         ( GT-CSR-CHECK-DEPTH / RD-BETA-CONST-3 ) + RD-BETA-CONST-4.
020600     CALL 'GTMATHSN' USING WS-SIN-ARG-BETA WS-SIN-RESULT-BETA.
020700     COMPUTE WS-BETA-Z ROUNDED =
020800         RD-BETA-CONST-1 + ( RD-BETA-CONST-2 * WS-SIN-RESULT-BETA ).
020900     COMPUTE WS-EXP-ARGUMENT ROUNDED =
021000         WS-ALPHA-Z + ( WS-BETA-Z * GT-CSR-MAGNITUDE ).
021100     CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
021200     COMPUTE WS-R-SUB-D ROUNDED = WS-EXP-RESULT.
021300 220-COMPUTE-STRESS-REDUCTION-EXIT.
021400     EXIT.
021500 EJECT
021600********************************************************************
021700*     CSR = 0.65 * (AMAX/G) * (SIGMA-V0 / SIGMA-EFF-V0) * R-SUB-D  *
021800********************************************************************
021900 230-COMPUTE-CSR-RESULT.
022000     COMPUTE WS-CSR-RESULT ROUNDED =
022100         WS-CSR-COEFFICIENT * GT-CSR-AMAX-G *
022200         ( WS-SIGMA-V0 / WS-SIGMA-EFF-V0 ) * WS-R-SUB-D.
022300     MOVE 'OK  ' TO GT-RS-STATUS.
022400     MOVE WS-CSR-RESULT TO GT-RS-RESULT.
022500     MOVE WS-SIGMA-V0 TO GT-RS-AUX-1.
022600     MOVE WS-PORE-PRESSURE TO GT-RS-AUX-2.
022700     MOVE WS-SIGMA-EFF-V0 TO GT-RS-AUX-3.
022800     MOVE WS-R-SUB-D TO GT-RS-AUX-4.
022900 230-COMPUTE-CSR-RESULT-EXIT.
023000     EXIT.
