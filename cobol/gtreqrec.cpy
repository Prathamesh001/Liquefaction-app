000100***************************************************************
000200*                                                              *
000300*    G T R E Q R E C   --   UNIFIED ANALYSIS REQUEST RECORD    *
000400*                                                              *
000500*    ONE FIXED-LENGTH RECORD CARRIES ANY OF THE SIX TEST-      *
000600*    METHOD PAYLOADS (CSR, CPT, SPT, DMT, VS, CLAY).  THE      *
000700*    PAYLOAD IS REDEFINED PER METHOD AND SIZED TO THE          *
000800*    WIDEST LAYOUT (CSR, 10 SOIL LAYERS).  SEE GT-METHOD FOR   *
000900*    THE DISPATCH CODE READ BY GTBCHDRV.                       *
001000*                                                              *
001100*------------------------------------------------------------ *
001200*    MAINTENANCE HISTORY..                                    *
001300*    032678  BC  RQ-0417  ORIGINAL COPYBOOK - CSR/CPT/SPT/DMT/ *
001400*                         VS/CLAY PAYLOADS REDEFINED OVER ONE  *
001500*                         RAW SLOT PER GEOTECH BATCH REDESIGN. *
001600*    081891  BC  RQ-0512  WIDENED GT-PAYLOAD-RAW FOR 10-LAYER  *
001700*                         CSR PROFILES (WAS 6).                *
001800*    022299  RJT RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS  *
001900*                         IN THIS COPYBOOK.  NO CHANGE MADE.   *
002000*                                                              *
002100***************************************************************
002200 01  GT-REQUEST-RECORD.
002300     05  GT-METHOD                      PIC X(04).
002400         88  GT-METHOD-CSR                       VALUE 'CSR '.
002500         88  GT-METHOD-CPT                       VALUE 'CPT '.
002600         88  GT-METHOD-SPT                       VALUE 'SPT '.
002700         88  GT-METHOD-DMT                       VALUE 'DMT '.
002800         88  GT-METHOD-VS                        VALUE 'VS  '.
002900         88  GT-METHOD-CLAY                      VALUE 'CLAY'.
003000         88  GT-METHOD-VALID
003100                 VALUE 'CSR ' 'CPT ' 'SPT ' 'DMT ' 'VS  ' 'CLAY'.
003200     05  GT-REC-ID                      PIC X(08).
003300     05  GT-PAYLOAD-RAW                 PIC X(104).
003400*
003500***************************************************************
003600*    CSR PAYLOAD  --  SEISMIC DEMAND AT ONE CHECK DEPTH        *
003700***************************************************************
003800     05  GT-CSR-PAYLOAD REDEFINES GT-PAYLOAD-RAW.
003900         10  GT-CSR-AMAX-G               PIC 9V9(04).
004000         10  GT-CSR-MAGNITUDE            PIC 9V99.
004100         10  GT-CSR-N-LAYERS             PIC 99.
004200         10  GT-CSR-LAYER OCCURS 10 TIMES
004300                 INDEXED BY GT-CSR-LAYER-NDX.
004400             15  GT-CSR-GAMMA            PIC 99V99.
004500             15  GT-CSR-THICK            PIC 99V99.
004600         10  GT-CSR-CHECK-DEPTH          PIC 999V99.
004700         10  GT-CSR-WT-DEPTH             PIC 999V99.
004800         10  GT-CSR-GAMMA-W              PIC 99V99.
004900*
005000***************************************************************
005100*    CPT PAYLOAD  --  CONE PENETRATION TEST CRR ENGINE         *
005200***************************************************************
005300     05  GT-CPT-PAYLOAD REDEFINES GT-PAYLOAD-RAW.
005400         10  GT-CPT-QT                   PIC 9(05)V999.
005500         10  GT-CPT-SIGMA-VC             PIC 9(05)V999.
005600         10  GT-CPT-SIGMA-V0             PIC 9(05)V999.
005700         10  GT-CPT-PA                   PIC 999V999.
005800         10  GT-CPT-MAGNITUDE            PIC 9V99.
005900         10  GT-CPT-N-EXPONENT           PIC 9V9.
006000         10  GT-CPT-FC-FLAG              PIC X.
006100             88  GT-CPT-FC-DIRECT                VALUE 'Y'.
006200         10  GT-CPT-FC-INPUT             PIC 999V999.
006300         10  GT-CPT-IC-FLAG              PIC X.
006400             88  GT-CPT-IC-MANUAL                VALUE 'Y'.
006500         10  GT-CPT-IC-INPUT             PIC 9V999.
006600         10  GT-CPT-FS                   PIC 9999V999.
006700         10  GT-CPT-MSF-FLAG             PIC X.
006800             88  GT-CPT-MSF-MANUAL               VALUE 'Y'.
006900         10  GT-CPT-MSF-MAX-IN           PIC 9V999.
007000         10  FILLER                      PIC X(45).
007100*
007200***************************************************************
007300*    SPT PAYLOAD  --  STANDARD PENETRATION TEST CRR ENGINE     *
007400***************************************************************
007500     05  GT-SPT-PAYLOAD REDEFINES GT-PAYLOAD-RAW.
007600         10  GT-SPT-N60                  PIC 999V999.
007700         10  GT-SPT-SIGMA-VC             PIC 9(05)V999.
007800         10  GT-SPT-SIGMA-V0             PIC 9(05)V999.
007900         10  GT-SPT-PA                   PIC 999V999.
008000         10  GT-SPT-MAGNITUDE            PIC 9V99.
008100         10  GT-SPT-FC                   PIC 999V999.
008200         10  GT-SPT-MSF-FLAG             PIC X.
008300             88  GT-SPT-MSF-MANUAL               VALUE 'Y'.
008400         10  GT-SPT-MSF-MAX-IN           PIC 9V999.
008500         10  FILLER                      PIC X(62).
008600*
008700***************************************************************
008800*    DMT PAYLOAD  --  FLAT DILATOMETER TEST CRR ENGINE         *
008900***************************************************************
009000     05  GT-DMT-PAYLOAD REDEFINES GT-PAYLOAD-RAW.
009100         10  GT-DMT-P0                   PIC 9(05)V999.
009200         10  GT-DMT-P1                   PIC 9(05)V999.
009300         10  GT-DMT-U0                   PIC 9(05)V999.
009400         10  GT-DMT-SIGMA-V0             PIC 9(05)V999.
009500         10  GT-DMT-PA                   PIC 999V999.
009600         10  GT-DMT-MSF                  PIC 9V9(06).
009700         10  GT-DMT-K-SIGMA              PIC 9V9(06).
009800         10  FILLER                      PIC X(52).
009900*
010000***************************************************************
010100*    VS PAYLOAD  --  SHEAR-WAVE VELOCITY CRR ENGINE            *
010200***************************************************************
010300     05  GT-VS-PAYLOAD REDEFINES GT-PAYLOAD-RAW.
010400         10  GT-VS-VS                    PIC 9(04)V999.
010500         10  GT-VS-SIGMA-V0              PIC 9(05)V999.
010600         10  GT-VS-PA                    PIC 999V999.
010700         10  GT-VS-FC                    PIC 999V999.
010800         10  GT-VS-MAGNITUDE             PIC 9V99.
010900         10  GT-VS-MSF                   PIC 9V9(06).
011000         10  GT-VS-K-SIGMA               PIC 9V9(06).
011100         10  FILLER                      PIC X(60).
011200*
011300***************************************************************
011400*    CLAY PAYLOAD  --  CLAY / PLASTIC SILT CRR (3 SUB-METHODS) *
011500***************************************************************
011600     05  GT-CLAY-PAYLOAD REDEFINES GT-PAYLOAD-RAW.
011700         10  GT-CLAY-SUB-METHOD          PIC X(03).
011800             88  GT-CLAY-SUB-CPT                 VALUE 'CPT'.
011900             88  GT-CLAY-SUB-DMT                 VALUE 'DMT'.
012000             88  GT-CLAY-SUB-OCR                 VALUE 'OCR'.
012100         10  GT-CLAY-PA                  PIC 999V999.
012200         10  GT-CLAY-MSF                 PIC 9V9(06).
012300         10  GT-CLAY-K-SIGMA             PIC 9V9(06).
012400         10  GT-CLAY-QT                  PIC 9(05)V999.
012500         10  GT-CLAY-SIGMA-VC            PIC 9(05)V999.
012600         10  GT-CLAY-N-STAR              PIC 9V9.
012700         10  GT-CLAY-P0                  PIC 9(05)V999.
012800         10  GT-CLAY-P1                  PIC 9(05)V999.
012900         10  GT-CLAY-SIGMA-V0            PIC 9(05)V999.
013000         10  GT-CLAY-OCR                 PIC 99V999.
013100         10  FILLER                      PIC X(34).
