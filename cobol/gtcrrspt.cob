000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTCRRSPT.
000300 AUTHOR.        BHARATH CHEVIREDDY.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  05/1987.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CYCLIC RESISTANCE RATIO (CRR) ENGINE FOR STANDARD PENETRATION   *
001200*  TEST BORINGS.  CALLED BY GTBCHDRV ONCE PER REQUEST RECORD       *
001300*  CARRYING GT-METHOD-SPT.  MIRRORS THE GTCRRCPT FIXED-POINT       *
001400*  ITERATION BUT ON THE CORRECTED BLOW COUNT (N1)60/(N1)60CS       *
001500*  RATHER THAN NORMALIZED TIP RESISTANCE, AND CARRIES ITS OWN      *
001600*  UNCLAMPED OVERBURDEN EXPONENT UPDATE - SEE MAINTENANCE NOTE     *
001700*  061501 BELOW.                                                   *
001800*                                                                  *
001900*P    ENTRY PARAMETERS..                                           *
002000*     GT-SPT-PAYLOAD    (INPUT)  - SEE COPYBOOK GTREQREC.          *
002100*     GT-RESULT-RECORD  (OUTPUT) - SEE COPYBOOK GTRESREC.          *
002200*                                                                  *
002300*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002400*     NONE FATAL.  SOLVER NON-CONVERGENCE IS REPORTED AS A         *
002500*     WARNING; PROCESSING CONTINUES WITH THE LAST ITERATION.       *
002600*                                                                  *
002700*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002800*     GTMATHPW ---- GENERAL REAL-EXPONENT POWER ROUTINE            *
002900*     GTMATHEX ---- IN-HOUSE NATURAL EXPONENTIAL ROUTINE           *
003000*     GTMATHLN ---- IN-HOUSE NATURAL LOG ROUTINE                   *
003100*                                                                  *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003300*     GTCOMWRK  -  SOLVER CONSTANTS COPYBOOK.                      *
003400*                                                                  *
003500*M    MAINTENANCE HISTORY..                                        *
003600*     051987  BC   RQ-0417  ORIGINAL ELEMENT - SEED/IDRISS SPT     *
003700*                           PROCEDURE PER THE 1987 RUN BOOK.       *
003800*     051494  LMK  RQ-0603  MOVED LN/EXP/POWER EVALUATION OUT TO   *
003900*                           GTMATHPW/GTMATHLN/GTMATHEX.            *
004000*     022299  RJT  RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
004100*                           THIS ELEMENT.  NO CHANGE MADE.         *
004200*     061501  DJK  RQ-0809  CONFIRMED WITH THE GEOTECH SECTION     *
004300*                           THAT THE SPT M-UPDATE IS NOT CLAMPED   *
004400*                           LIKE THE CPT ONE - LEFT AS-IS, DO NOT  *
004500*                           "FIX" THIS TO MATCH GTCRRCPT.          *
004600*                                                                  *
004700********************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS GT-SIGN-CLASS IS '+' '-'
005300     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
005400     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
005500 EJECT
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  FILLER PIC X(32)
005900     VALUE 'GTCRRSPT WORKING STORAGE BEGINS'.
006000********************************************************************
006100*                     READ ONLY CONSTANTS                          *
006200********************************************************************
006300 01  READ-ONLY-WORK-AREA.
006400     05  HWORD                   COMP PIC S9(04) VALUE +10.
006500     05  WS-HEX-VALUES           PIC S9(13) COMP-3
006600                                 VALUE +0001020304050.
006700     05  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
006800         10  HEX-00              PIC X.
006900         10  HEX-01              PIC X.
007000         10  HEX-02              PIC X.
007100         10  HEX-03              PIC X.
007200         10  HEX-04              PIC X.
007300         10  HEX-05              PIC X.
007400         10  FILLER              PIC X.
007500     05  DQ-CONST-3              PIC 9V99    VALUE 1.63.
007600     05  DQ-CONST-4              PIC 9V9     VALUE 9.7.
007700     05  DQ-CONST-5              PIC 99V9    VALUE 15.7.
007800     05  DQ-CONST-FLOOR          PIC 9V99    VALUE 0.01.
007900     05  M-CONST-1               PIC 9V999   VALUE 0.784.
008000     05  M-CONST-2               PIC 9V9999  VALUE 0.0768.
008100     05  HALF-EXPONENT           PIC 9V9     VALUE 0.5.
008200     05  CB-CONST-1              PIC 9V9     VALUE 2.8.
008300     05  CB-CONST-2              PIC 99V9    VALUE 14.1.
008400     05  CB-CONST-3              PIC 999     VALUE 126.
008500     05  CB-CONST-4              PIC 99V9    VALUE 23.6.
008600     05  CB-CONST-5              PIC 99V9    VALUE 25.4.
008700     05  MSF-CONST-1             PIC 9V99    VALUE 1.09.
008800     05  MSF-CONST-2             PIC 99V9    VALUE 31.5.
008900     05  MSF-CONST-4             PIC 9V999   VALUE 8.64.
009000     05  MSF-CONST-5             PIC 9V99    VALUE 0.25.
009100     05  MSF-CONST-6             PIC 9V999   VALUE 1.325.
009200     05  CS-CONST-1              PIC 99V9    VALUE 18.9.
009300     05  CS-CONST-2              PIC 9V99    VALUE 2.55.
009400     COPY GTCOMWRK.
009500 EJECT
009600********************************************************************
009700*                  V A R I A B L E   W O R K   A R E A            *
009800********************************************************************
009900 01  VARIABLE-WORK-AREA.
010000     05  WS-M                    PIC S9V9(06) COMP-3 VALUE 0.
010100     05  WS-M-PREV               PIC S9V9(06) COMP-3 VALUE 0.
010200     05  WS-M-NEW                PIC S9V9(06) COMP-3 VALUE 0.
010300     05  WS-M-DIFF               PIC S9V9(06) COMP-3 VALUE 0.
010400     05  WS-CN                   PIC S9V9(06) COMP-3 VALUE 0.
010500     05  WS-N1-60                PIC S9(3)V9(06) COMP-3 VALUE 0.
010600     05  WS-DELTA-N1-60          PIC S9(3)V9(06) COMP-3 VALUE 0.
010700     05  WS-N1-60-PAIR.
010800         10  WS-N1-60CS          PIC S9(3)V9(06) COMP-3 VALUE 0.
010900         10  WS-N1-60CS-SAVE     PIC S9(3)V9(06) COMP-3 VALUE 0.
011000     05  WS-N1-60-PAIR-RAW REDEFINES WS-N1-60-PAIR PIC X(12).
011100     05  WS-ITER-CTR             PIC S9(3) COMP VALUE 0.
011200     05  WS-CONVERGED-SWITCH     PIC X(1) VALUE 'N'.
011300         88  WS-CONVERGED               VALUE 'Y'.
011400         88  WS-NOT-CONVERGED           VALUE 'N'.
011500     05  WS-CRR-BASE             PIC S9V9(06) COMP-3 VALUE 0.
011600     05  WS-MSF-MAX              PIC S9V9(06) COMP-3 VALUE 0.
011700     05  WS-MSF                  PIC S9V9(06) COMP-3 VALUE 0.
011800     05  WS-D-CSIGMA             PIC S9(3)V9(06) COMP-3 VALUE 0.
011900     05  WS-C-SIGMA              PIC S9V9(06) COMP-3 VALUE 0.
012000     05  WS-K-SIGMA              PIC S9V9(06) COMP-3 VALUE 0.
012100     05  WS-CRR-FINAL            PIC S9V9(06) COMP-3 VALUE 0.
012200     05  WS-POWER-BASE           PIC S9(9)V9(9) COMP-3 VALUE 0.
012300     05  WS-POWER-EXPONENT       PIC S9(3)V9(9) COMP-3 VALUE 0.
012400     05  WS-POWER-RESULT         PIC S9(9)V9(9) COMP-3 VALUE 0.
012500     05  WS-POWER-RESULT-RAW REDEFINES WS-POWER-RESULT PIC X(10).
012600     05  WS-EXP-ARGUMENT         PIC S9(5)V9(9) COMP-3 VALUE 0.
012700     05  WS-EXP-RESULT           PIC S9(9)V9(9) COMP-3 VALUE 0.
012800     05  WS-LN-ARGUMENT          PIC S9(9)V9(9) COMP-3 VALUE 0.
012900     05  WS-LN-RESULT            PIC S9(3)V9(9) COMP-3 VALUE 0.
013000     05  WS-FC-PLUS-FLOOR        PIC S9(3)V9(06) COMP-3 VALUE 0.
013050     05  FILLER                  PIC X(01) VALUE SPACE.
013100 EJECT
013200 LINKAGE SECTION.
013300*    ---  FLAT COPY OF THE SPT PAYLOAD FROM GTREQREC  ---
013400 01  GT-SPT-PAYLOAD.
013500     05  GT-SPT-N60                  PIC 999V999.
013600     05  GT-SPT-SIGMA-VC             PIC 9(05)V999.
013700     05  GT-SPT-SIGMA-V0             PIC 9(05)V999.
013800     05  GT-SPT-PA                   PIC 999V999.
013900     05  GT-SPT-MAGNITUDE            PIC 9V99.
014000     05  GT-SPT-FC                   PIC 999V999.
014100     05  GT-SPT-MSF-FLAG             PIC X.
014200         88  GT-SPT-MSF-MANUAL               VALUE 'Y'.
014300     05  GT-SPT-MSF-MAX-IN           PIC 9V999.
014400     05  FILLER                      PIC X(62).
014500 EJECT
014600 COPY GTRESREC.
014700 EJECT
014800********************************************************************
014900*                        MAINLINE LOGIC                           *
015000********************************************************************
015100 PROCEDURE DIVISION USING GT-SPT-PAYLOAD GT-RESULT-RECORD.
015200 0-CONTROL-PROCESS.
015300     MOVE SPACES TO GT-RS-MESSAGE.
015400     MOVE 'OK  ' TO GT-RS-STATUS.
015500     MOVE 0 TO GT-RS-AUX-1 GT-RS-AUX-2 GT-RS-AUX-3 GT-RS-AUX-4.
015600     PERFORM 210-ITERATE-M-N160CS
015700         THRU 210-ITERATE-M-N160CS-EXIT.
015800     PERFORM 220-COMPUTE-CRR-BASE
015900         THRU 220-COMPUTE-CRR-BASE-EXIT.
016000     PERFORM 230-COMPUTE-MSF
016100         THRU 230-COMPUTE-MSF-EXIT.
016200     PERFORM 240-COMPUTE-K-SIGMA
016300         THRU 240-COMPUTE-K-SIGMA-EXIT.
016400     PERFORM 250-COMPUTE-CRR-FINAL
016500         THRU 250-COMPUTE-CRR-FINAL-EXIT.
016600     GOBACK.
016700 EJECT
016800********************************************************************
016900*  FIXED-POINT ITERATION ON M AND (N1)60CS                        *
017000********************************************************************
017100 210-ITERATE-M-N160CS.
017200     MOVE GT-SLV-INITIAL-M TO WS-M.
017300     MOVE 0 TO WS-M-PREV.
017400     MOVE 'N' TO WS-CONVERGED-SWITCH.
017500     COMPUTE WS-FC-PLUS-FLOOR = GT-SPT-FC + DQ-CONST-FLOOR.
017600     PERFORM 215-SOLVER-STEP
017700         VARYING WS-ITER-CTR FROM 1 BY 1
017800             UNTIL WS-CONVERGED OR WS-ITER-CTR > GT-SLV-MAX-ITER.
017900     IF WS-NOT-CONVERGED
018000         MOVE 'WARN' TO GT-RS-STATUS
018100         MOVE 'SPT SOLVER DID NOT CONVERGE' TO GT-RS-MESSAGE
018200     END-IF.
018300 210-ITERATE-M-N160CS-EXIT.
018400     EXIT.
018500 EJECT
018600 215-SOLVER-STEP.
018700     IF GT-SPT-SIGMA-VC NOT > 0
018800         MOVE 1.0 TO WS-CN
018900     ELSE
019000         COMPUTE WS-POWER-BASE = GT-SPT-PA / GT-SPT-SIGMA-VC
019100         MOVE WS-M TO WS-POWER-EXPONENT
019200         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
019300             WS-POWER-RESULT
019400         MOVE WS-POWER-RESULT TO WS-CN
019500     END-IF.
019600     IF WS-CN > GT-SLV-CN-CAP
019700         MOVE GT-SLV-CN-CAP TO WS-CN
019800     END-IF.
019900     COMPUTE WS-N1-60 ROUNDED = WS-CN * GT-SPT-N60.
020000     IF WS-FC-PLUS-FLOOR NOT > 0
020100         MOVE 0 TO WS-DELTA-N1-60
020200     ELSE
020300         COMPUTE WS-EXP-ARGUMENT ROUNDED =
020400             DQ-CONST-3 + ( DQ-CONST-4 / WS-FC-PLUS-FLOOR )
020500             - ( ( DQ-CONST-5 / WS-FC-PLUS-FLOOR ) ** 2 )
020600         CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT
020700         MOVE WS-EXP-RESULT TO WS-DELTA-N1-60
020800     END-IF.
020900     COMPUTE WS-N1-60CS ROUNDED = WS-N1-60 + WS-DELTA-N1-60.
021000     IF WS-N1-60CS < GT-SLV-FLOOR-TINY
021100         MOVE GT-SLV-FLOOR-TINY TO WS-N1-60CS
021200     END-IF.
021300     MOVE WS-N1-60CS TO WS-N1-60CS-SAVE.
021400     MOVE WS-N1-60CS TO WS-POWER-BASE.
021500     MOVE HALF-EXPONENT TO WS-POWER-EXPONENT.
021600     CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
021700         WS-POWER-RESULT.
021800     COMPUTE WS-M-NEW ROUNDED =
021900         M-CONST-1 - ( M-CONST-2 * WS-POWER-RESULT ).
022000     IF WS-ITER-CTR > 1
022100         COMPUTE WS-M-DIFF = WS-M-NEW - WS-M-PREV
022200         IF WS-M-DIFF < 0
022300             COMPUTE WS-M-DIFF = 0 - WS-M-DIFF
022400         END-IF
022500         IF WS-M-DIFF < GT-SLV-TOLERANCE
022600             MOVE 'Y' TO WS-CONVERGED-SWITCH
022700         END-IF
022800     END-IF.
022900     MOVE WS-M-NEW TO WS-M-PREV.
023000     MOVE WS-M-NEW TO WS-M.
023100 215-SOLVER-STEP-EXIT.
023200     EXIT.
023300 EJECT
023400********************************************************************
023500*  CRR-BASE = EXP( -2.8 + N/14.1 + (N/126)**2 - (N/23.6)**3        *
023600*                   + (N/25.4)**4 )   WHERE N = (N1)60CS           *
023700********************************************************************
023800 220-COMPUTE-CRR-BASE.
023900     COMPUTE WS-EXP-ARGUMENT ROUNDED =
024000         ( 0 - CB-CONST-1 )
024100         + ( WS-N1-60CS / CB-CONST-2 )
024200         + ( ( WS-N1-60CS / CB-CONST-3 ) ** 2 )
024300         - ( ( WS-N1-60CS / CB-CONST-4 ) ** 3 )
024400         + ( ( WS-N1-60CS / CB-CONST-5 ) ** 4 ).
024500     CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
024600     MOVE WS-EXP-RESULT TO WS-CRR-BASE.
024700 220-COMPUTE-CRR-BASE-EXIT.
024800     EXIT.
024900 EJECT
025000********************************************************************
025100*  MSF-MAX = MIN( 1.09 * ((N1)60CS/31.5)**2, 2.2 )  UNLESS MANUAL  *
025200********************************************************************
025300 230-COMPUTE-MSF.
025400     IF GT-SPT-MSF-MANUAL
025500         MOVE GT-SPT-MSF-MAX-IN TO WS-MSF-MAX
025600     ELSE
025700         COMPUTE WS-MSF-MAX ROUNDED =
025800             MSF-CONST-1 * ( ( WS-N1-60CS / MSF-CONST-2 ) ** 2 )
025900         IF WS-MSF-MAX > GT-SLV-MSF-CAP
026000             MOVE GT-SLV-MSF-CAP TO WS-MSF-MAX
026100         END-IF
026200     END-IF.
026300     COMPUTE WS-EXP-ARGUMENT ROUNDED =
026400         0 - ( MSF-CONST-5 * GT-SPT-MAGNITUDE ).
026500     CALL 'GTMATHEX' USING WS-EXP-ARGUMENT WS-EXP-RESULT.
026600     COMPUTE WS-MSF ROUNDED =
026700         1 + ( WS-MSF-MAX - 1 ) *
026800         ( ( MSF-CONST-4 * WS-EXP-RESULT ) - MSF-CONST-6 ).
026900 230-COMPUTE-MSF-EXIT.
027000     EXIT.
027100 EJECT
027200********************************************************************
027300*  C-SIGMA: D = 18.9 - 2.55*SQRT((N1)60CS); K-SIGMA USES SIGMA'V0  *
027400********************************************************************
027500 240-COMPUTE-K-SIGMA.
027600     MOVE WS-N1-60CS TO WS-POWER-BASE.
027700     MOVE HALF-EXPONENT TO WS-POWER-EXPONENT.
027800     CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
027900         WS-POWER-RESULT.
028000     COMPUTE WS-D-CSIGMA ROUNDED =
028100         CS-CONST-1 - ( CS-CONST-2 * WS-POWER-RESULT ).
028200     IF WS-D-CSIGMA NOT > 0
028300         MOVE GT-SLV-CSIGMA-CAP TO WS-C-SIGMA
028400     ELSE
028500         COMPUTE WS-C-SIGMA ROUNDED = 1 / WS-D-CSIGMA
028600         IF WS-C-SIGMA > GT-SLV-CSIGMA-CAP
028700             MOVE GT-SLV-CSIGMA-CAP TO WS-C-SIGMA
028800         END-IF
028900     END-IF.
029000     IF GT-SPT-SIGMA-V0 NOT > 0
029100         MOVE 1.0 TO WS-K-SIGMA
029200     ELSE
029300         COMPUTE WS-LN-ARGUMENT = GT-SPT-SIGMA-V0 / GT-SPT-PA
029400         CALL 'GTMATHLN' USING WS-LN-ARGUMENT WS-LN-RESULT
029500         COMPUTE WS-K-SIGMA ROUNDED =
029600             1 - ( WS-C-SIGMA * WS-LN-RESULT )
029700         IF WS-K-SIGMA > GT-SLV-KSIGMA-CAP
029800             MOVE GT-SLV-KSIGMA-CAP TO WS-K-SIGMA
029900         END-IF
030000     END-IF.
030100 240-COMPUTE-K-SIGMA-EXIT.
030200     EXIT.
030300 EJECT
030400********************************************************************
030500*  CRR = CRR-BASE * MSF * K-SIGMA - LOAD THE RESULT RECORD         *
030600********************************************************************
030700 250-COMPUTE-CRR-FINAL.
030800     COMPUTE WS-CRR-FINAL ROUNDED =
030900         WS-CRR-BASE * WS-MSF * WS-K-SIGMA.
031000     MOVE WS-CRR-FINAL TO GT-RS-RESULT.
031100     MOVE WS-M TO GT-RS-AUX-1.
031200     MOVE WS-N1-60CS TO GT-RS-AUX-2.
031300     MOVE WS-MSF TO GT-RS-AUX-3.
031400     MOVE WS-K-SIGMA TO GT-RS-AUX-4.
031500 250-COMPUTE-CRR-FINAL-EXIT.
031600     EXIT.
