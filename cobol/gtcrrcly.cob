000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTCRRCLY.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  04/1991.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  CYCLIC RESISTANCE RATIO (CRR) ENGINE FOR CLAY AND PLASTIC       *
001200*  SILT, SCREENED BY THE EMPIRICAL PROCEDURE RATHER THAN THE       *
001300*  SAND CURVES.  THE REQUEST CARRIES ONE OF THREE SUB-METHODS -    *
001400*  CPT, DMT OR OCR - AND ONLY THE FIELDS FOR THAT SUB-METHOD ARE   *
001500*  MEANINGFUL.  MSF AND K-SIGMA ARRIVE ALREADY RESOLVED ON THE     *
001600*  REQUEST RECORD FOR ALL THREE SUB-METHODS.                       *
001700*                                                                  *
001800*P    ENTRY PARAMETERS..                                           *
001900*     GT-CLAY-PAYLOAD   (INPUT)  - SEE COPYBOOK GTREQREC.          *
002000*     GT-RESULT-RECORD  (OUTPUT) - SEE COPYBOOK GTRESREC.          *
002100*                                                                  *
002200*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002300*     THE STRESS OR OCR TERM REQUIRED BY THE SELECTED SUB-METHOD   *
002400*     MUST BE GREATER THAN ZERO OR THE RECORD IS REJECTED WITH     *
002500*     GT-RS-STATUS OF 'ERR '.  AN UNRECOGNIZED SUB-METHOD CODE     *
002600*     IS ALSO REJECTED.                                            *
002700*                                                                  *
002800*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002900*     GTMATHPW ---- GENERAL REAL-EXPONENT POWER ROUTINE            *
003000*                                                                  *
003100*U    USER CONSTANTS AND TABLES REFERENCED..                       *
003200*     NONE - ALL COEFFICIENTS ARE LOCAL TO THIS ELEMENT.           *
003300*                                                                  *
003400*M    MAINTENANCE HISTORY..                                        *
003500*     041991  LMK  RQ-0549  ORIGINAL ELEMENT - THREE-WAY CLAY      *
003600*                           SCREENING PROCEDURE PER THE 1991       *
003700*                           SUPPLEMENTAL GUIDANCE MEMO.            *
003800*     022299  RJT  RQ-0777  Y2K REVIEW - NO 2-DIGIT YEAR FIELDS IN *
003900*                           THIS ELEMENT.  NO CHANGE MADE.         *
004000*     061501  DJK  RQ-0809  REVIEW SECTION ASKED WHY CRR-BASE IS   *
004100*                           NOT CAPPED AT 1.0 HERE LIKE THE DMT    *
004200*                           SAND ENGINE - CONFIRMED WITH THE       *
004300*                           SUPPLEMENTAL MEMO AUTHOR THAT THE CAP  *
004400*                           WAS NEVER ACTUALLY WIRED INTO THIS     *
004500*                           PROCEDURE.  LEFT AS-IS, DO NOT ADD IT. *
004600*                                                                  *
004700********************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SPECIAL-NAMES.
005100     C01 IS TOP-OF-FORM
005200     CLASS GT-SIGN-CLASS IS '+' '-'
005300     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
005400     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
005500 EJECT
005600 DATA DIVISION.
005700 WORKING-STORAGE SECTION.
005800 01  FILLER PIC X(32)
005900     VALUE 'GTCRRCLY WORKING STORAGE BEGINS'.
006000********************************************************************
006100*                     READ ONLY CONSTANTS                          *
006200********************************************************************
006300 01  READ-ONLY-WORK-AREA.
006400     05  HWORD                   COMP PIC S9(04) VALUE +10.
006500     05  WS-HEX-VALUES           PIC S9(13) COMP-3
006600                                 VALUE +0001020304050.
006700     05  WS-HEX-TABLE REDEFINES WS-HEX-VALUES.
006800         10  HEX-00              PIC X.
006900         10  HEX-01              PIC X.
007000         10  HEX-02              PIC X.
007100         10  HEX-03              PIC X.
007200         10  HEX-04              PIC X.
007300         10  HEX-05              PIC X.
007400         10  FILLER              PIC X.
007500     05  CPT-CONST-COEF          PIC 9V999   VALUE 0.053.
007600     05  DMT-CONST-COEF          PIC 9V999   VALUE 0.074.
007700     05  DMT-CONST-EXP           PIC 9V999   VALUE 1.25.
007800     05  OCR-CONST-COEF          PIC 9V99    VALUE 0.18.
007900     05  OCR-CONST-EXP           PIC 9V9     VALUE 0.8.
008000 EJECT
008100********************************************************************
008200*                  V A R I A B L E   W O R K   A R E A            *
008300********************************************************************
008400 01  VARIABLE-WORK-AREA.
008500     05  WS-QTN                  PIC S9(3)V9(06) COMP-3 VALUE 0.
008600     05  WS-QTN-RAW REDEFINES WS-QTN PIC X(05).
008700     05  WS-K-D                  PIC S9(3)V9(06) COMP-3 VALUE 0.
008800     05  WS-K-D-RAW REDEFINES WS-K-D PIC X(05).
008900     05  WS-QT-MINUS-SVC         PIC S9(5)V999 COMP-3 VALUE 0.
009000     05  WS-DELTA-P              PIC S9(5)V999 COMP-3 VALUE 0.
009100     05  WS-POWER-BASE           PIC S9(9)V9(9) COMP-3 VALUE 0.
009200     05  WS-POWER-EXPONENT       PIC S9(3)V9(9) COMP-3 VALUE 0.
009300     05  WS-POWER-RESULT         PIC S9(9)V9(9) COMP-3 VALUE 0.
009400     05  WS-POWER-RESULT-RAW REDEFINES WS-POWER-RESULT PIC X(10).
009500     05  WS-CRR-BASE             PIC S9V9(06) COMP-3 VALUE 0.
009600     05  WS-CRR-FINAL            PIC S9V9(06) COMP-3 VALUE 0.
009700     05  WS-ERROR-SWITCH         PIC X(01) VALUE 'N'.
009800         88  WS-ERROR-FOUND            VALUE 'Y'.
009900         88  WS-NO-ERROR               VALUE 'N'.
009950     05  FILLER                  PIC X(01) VALUE SPACE.
010000 EJECT
010100 LINKAGE SECTION.
010200*    ---  FLAT COPY OF THE CLAY PAYLOAD FROM GTREQREC  ---
010300 01  GT-CLAY-PAYLOAD.
010400     05  GT-CLAY-SUB-METHOD          PIC X(03).
010500         88  GT-CLAY-SUB-CPT                 VALUE 'CPT'.
010600         88  GT-CLAY-SUB-DMT                 VALUE 'DMT'.
010700         88  GT-CLAY-SUB-OCR                 VALUE 'OCR'.
010800     05  GT-CLAY-PA                  PIC 999V999.
010900     05  GT-CLAY-MSF                 PIC 9V9(06).
011000     05  GT-CLAY-K-SIGMA             PIC 9V9(06).
011100     05  GT-CLAY-QT                  PIC 9(05)V999.
011200     05  GT-CLAY-SIGMA-VC            PIC 9(05)V999.
011300     05  GT-CLAY-N-STAR              PIC 9V9.
011400     05  GT-CLAY-P0                  PIC 9(05)V999.
011500     05  GT-CLAY-P1                  PIC 9(05)V999.
011600     05  GT-CLAY-SIGMA-V0            PIC 9(05)V999.
011700     05  GT-CLAY-OCR                 PIC 99V999.
011800     05  FILLER                      PIC X(34).
011900 EJECT
012000 COPY GTRESREC.
012100 EJECT
012200********************************************************************
012300*                        MAINLINE LOGIC                           *
012400********************************************************************
012500 PROCEDURE DIVISION USING GT-CLAY-PAYLOAD GT-RESULT-RECORD.
012600 0-CONTROL-PROCESS.
012700     MOVE SPACES TO GT-RS-MESSAGE.
012800     MOVE 'OK  ' TO GT-RS-STATUS.
012900     MOVE 0 TO GT-RS-AUX-1 GT-RS-AUX-2 GT-RS-AUX-3 GT-RS-AUX-4.
013000     MOVE 'N' TO WS-ERROR-SWITCH.
013100     MOVE 0 TO WS-CRR-BASE.
013200     EVALUATE TRUE
013300         WHEN GT-CLAY-SUB-CPT
013400             PERFORM 210-CPT-SUB-METHOD
013500                 THRU 210-CPT-SUB-METHOD-EXIT
013600         WHEN GT-CLAY-SUB-DMT
013700             PERFORM 220-DMT-SUB-METHOD
013800                 THRU 220-DMT-SUB-METHOD-EXIT
013900         WHEN GT-CLAY-SUB-OCR
014000             PERFORM 230-OCR-SUB-METHOD
014100                 THRU 230-OCR-SUB-METHOD-EXIT
014200         WHEN OTHER
014300             MOVE 'Y' TO WS-ERROR-SWITCH
014400             MOVE 'ERR ' TO GT-RS-STATUS
014500             MOVE 'UNRECOGNIZED CLAY SUB-METHOD CODE'
014600                 TO GT-RS-MESSAGE
014700     END-EVALUATE.
014800     IF WS-NO-ERROR
014900         PERFORM 240-COMPUTE-CRR-FINAL
015000             THRU 240-COMPUTE-CRR-FINAL-EXIT
015100     END-IF.
015200     GOBACK.
015300 EJECT
015400********************************************************************
015500*  CPT SUB-METHOD:  QTN = ((QT-SIGMA'VC)/PA) * (PA/SIGMA'VC)**N*   *
015600*                   CRR-BASE = 0.053 * QTN                        *
015700********************************************************************
015800 210-CPT-SUB-METHOD.
015900     IF GT-CLAY-SIGMA-VC NOT > 0
016000         MOVE 'Y' TO WS-ERROR-SWITCH
016100         MOVE 'ERR ' TO GT-RS-STATUS
016200         MOVE 'CLAY-CPT REQUIRES SIGMA-VC GT ZERO'
016300             TO GT-RS-MESSAGE
016400     ELSE
016500         COMPUTE WS-QT-MINUS-SVC =
016600             GT-CLAY-QT - GT-CLAY-SIGMA-VC
016700         COMPUTE WS-POWER-BASE = GT-CLAY-PA / GT-CLAY-SIGMA-VC
016800         MOVE GT-CLAY-N-STAR TO WS-POWER-EXPONENT
016900         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
017000             WS-POWER-RESULT
017100         COMPUTE WS-QTN ROUNDED =
017200             ( WS-QT-MINUS-SVC / GT-CLAY-PA ) * WS-POWER-RESULT
017300         COMPUTE WS-CRR-BASE ROUNDED = CPT-CONST-COEF * WS-QTN
017400         MOVE WS-QTN TO GT-RS-AUX-1
017500     END-IF.
017600 210-CPT-SUB-METHOD-EXIT.
017700     EXIT.
017800 EJECT
017900********************************************************************
018000*  DMT SUB-METHOD:  K-D = (P1-P0)/SIGMA'V0                        *
018100*                   CRR-BASE = 0.074 * K-D**1.25                  *
018200********************************************************************
018300 220-DMT-SUB-METHOD.
018400     IF GT-CLAY-SIGMA-V0 NOT > 0
018500         MOVE 'Y' TO WS-ERROR-SWITCH
018600         MOVE 'ERR ' TO GT-RS-STATUS
018700         MOVE 'CLAY-DMT REQUIRES SIGMA-V0 GT ZERO'
018800             TO GT-RS-MESSAGE
018900     ELSE
019000         COMPUTE WS-DELTA-P = GT-CLAY-P1 - GT-CLAY-P0
019100         COMPUTE WS-K-D ROUNDED = WS-DELTA-P / GT-CLAY-SIGMA-V0
019200         MOVE WS-K-D TO WS-POWER-BASE
019300         MOVE DMT-CONST-EXP TO WS-POWER-EXPONENT
019400         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
019500             WS-POWER-RESULT
019600         COMPUTE WS-CRR-BASE ROUNDED =
019700             DMT-CONST-COEF * WS-POWER-RESULT
019800         MOVE WS-K-D TO GT-RS-AUX-1
019900     END-IF.
020000 220-DMT-SUB-METHOD-EXIT.
020100     EXIT.
020200 EJECT
020300********************************************************************
020400*  OCR SUB-METHOD:  CRR-BASE = 0.18 * OCR**0.8                     *
020500********************************************************************
020600 230-OCR-SUB-METHOD.
020700     IF GT-CLAY-OCR NOT > 0
020800         MOVE 'Y' TO WS-ERROR-SWITCH
020900         MOVE 'ERR ' TO GT-RS-STATUS
021000         MOVE 'CLAY-OCR REQUIRES OCR GT ZERO'
021100             TO GT-RS-MESSAGE
021200     ELSE
021300         MOVE GT-CLAY-OCR TO WS-POWER-BASE
021400         MOVE OCR-CONST-EXP TO WS-POWER-EXPONENT
021500         CALL 'GTMATHPW' USING WS-POWER-BASE WS-POWER-EXPONENT
021600             WS-POWER-RESULT
021700         COMPUTE WS-CRR-BASE ROUNDED =
021800             OCR-CONST-COEF * WS-POWER-RESULT
021900         MOVE GT-CLAY-OCR TO GT-RS-AUX-1
022000     END-IF.
022100 230-OCR-SUB-METHOD-EXIT.
022200     EXIT.
022300 EJECT
022400********************************************************************
022500*  CRR = CRR-BASE * MSF * K-SIGMA - NO CAP APPLIED, SEE NOTE       *
022550*  061501 ABOVE IN THE MAINTENANCE HISTORY.                        *
022560********************************************************************
022700 240-COMPUTE-CRR-FINAL.
022800     COMPUTE WS-CRR-FINAL ROUNDED =
022900         WS-CRR-BASE * GT-CLAY-MSF * GT-CLAY-K-SIGMA.
023000     MOVE WS-CRR-FINAL TO GT-RS-RESULT.
023100     MOVE GT-CLAY-MSF TO GT-RS-AUX-3.
023200     MOVE GT-CLAY-K-SIGMA TO GT-RS-AUX-4.
023300 240-COMPUTE-CRR-FINAL-EXIT.
023400     EXIT.
