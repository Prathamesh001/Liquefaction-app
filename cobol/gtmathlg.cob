000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    GTMATHLG.
000300 AUTHOR.        LORI M KRUEGER.
000400 INSTALLATION.  T54 GEOTECHNICAL TESTING UNIT.
000500 DATE-WRITTEN.  11/1989.
000600 DATE-COMPILED.
000700 SECURITY.      UNCLASSIFIED - INTERNAL DISTRIBUTION ONLY.
000800********************************************************************
000900*                                                                  *
001000*A    ABSTRACT..                                                   *
001100*  BASE-10 LOG, BUILT ON GTMATHLN.  LOG10(X) = LN(X) / LN(10).     *
001200*  USED BY THE CPT FINES-CONTENT DERIVATION WHEN THE SOIL          *
001300*  BEHAVIOR INDEX IC MUST BE COMPUTED FROM QTN AND F RATHER THAN   *
001400*  KEYED DIRECTLY.                                                 *
001500*                                                                  *
001600*P    ENTRY PARAMETERS..                                           *
001700*     LK-LG-ARGUMENT  (INPUT)  - MUST BE GREATER THAN ZERO.        *
001800*     LK-LG-RESULT    (OUTPUT) - BASE-10 LOG OF THE ARGUMENT.      *
001900*                                                                  *
002000*E    ERRORS DETECTED BY THIS ELEMENT..                            *
002100*     NONE - SEE GTMATHLN.                                         *
002200*                                                                  *
002300*C    ELEMENTS INVOKED BY THIS ELEMENT..                           *
002400*     GTMATHLN  -  NATURAL LOG OF THE SAME ARGUMENT.               *
002500*                                                                  *
002600*U    USER CONSTANTS AND TABLES REFERENCED..                       *
002700*     NONE.                                                        *
002800*                                                                  *
002900*M    MAINTENANCE HISTORY..                                        *
003000*     112289  LMK  RQ-0501  ORIGINAL ROUTINE.                      *
003100*     022299  RJT  RQ-0777  Y2K REVIEW - NO CHANGE MADE.           *
003200*                                                                  *
003300********************************************************************
003400 ENVIRONMENT DIVISION.
003500 CONFIGURATION SECTION.
003600 SPECIAL-NAMES.
003700     C01 IS TOP-OF-FORM
003800     CLASS GT-SIGN-CLASS IS '+' '-'
003900     UPSI-0 ON  STATUS IS GT-RERUN-SWITCH-ON
004000     UPSI-0 OFF STATUS IS GT-RERUN-SWITCH-OFF.
004100 EJECT
004200 DATA DIVISION.
004300 WORKING-STORAGE SECTION.
004400 01  FILLER PIC X(32)
004500     VALUE 'GTMATHLG WORKING STORAGE BEGINS'.
004600 01  MATH-CONSTANTS.
004610     05  HWORD                    COMP PIC S9(04) VALUE +10.
004700     05  WS-LN-10                 PIC 9(1)V9(9) COMP-3
004800                                  VALUE 2.302585093.
004850     05  FILLER                   PIC X(01) VALUE SPACE.
004900 01  WORK-AREA.
005000     05  WS-LN-ARGUMENT           PIC S9(9)V9(9) COMP-3.
005010     05  WS-LN-ARGUMENT-RAW REDEFINES WS-LN-ARGUMENT PIC X(10).
005100     05  WS-LN-RESULT             PIC S9(3)V9(9) COMP-3.
005110     05  WS-LN-RESULT-RAW REDEFINES WS-LN-RESULT     PIC X(06).
005200     05  WS-RESULT-PAIR.
005210         10  WS-RESULT-HI         PIC S9(3)V99 COMP-3.
005220         10  WS-RESULT-LO         PIC S9(3)V9(7) COMP-3.
005230     05  WS-RESULT-PAIR-RAW REDEFINES WS-RESULT-PAIR PIC X(10).
005250     05  FILLER                   PIC X(01) VALUE SPACE.
005300 EJECT
005400 LINKAGE SECTION.
005500 01  LK-LG-ARGUMENT               PIC S9(9)V9(9) COMP-3.
005600 01  LK-LG-RESULT                 PIC S9(3)V9(9) COMP-3.
005700 EJECT
005800********************************************************************
005900*                        MAINLINE LOGIC                           *
006000********************************************************************
006100 0-CONTROL-PROCESS.
006200     MOVE LK-LG-ARGUMENT TO WS-LN-ARGUMENT.
006300     CALL 'GTMATHLN' USING WS-LN-ARGUMENT WS-LN-RESULT.
006400     COMPUTE LK-LG-RESULT ROUNDED = WS-LN-RESULT / WS-LN-10.
006500     GOBACK.
